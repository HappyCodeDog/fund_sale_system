000100****************************************************************
000200* FNDTXNC -- SUBSCRIPTION TRANSACTION RECORD                    *
000300*                                                                *
000400* WRITTEN BY FNDSUB01, ONE PER REQUEST PROCESSED (ACCEPTED OR    *
000500* REJECTED).  READ BACK AND RE-WRITTEN (SAGA STATE ONLY) BY THE  *
000600* COMPENSATION SWEEP, FNDCMP01, ON THE FOLLOWING RUN.            *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   03/14/91  DWS  0091  ORIGINAL LAYOUT                          FNDCT001
001000*   02/18/95  RTJ  0168  ADDED TXN-SAGA-STATE AND TXN-ACCOUNTING- FNDCT002
001100*                        TYPE FOR THE NEW COMPENSATION SWEEP      FNDCT002
001200*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCT003
001300*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCT003
001350*   04/02/01  WDH  0241  NAMED THE 3-BYTE PREFIX TXN-SER-PREFIX   FNDCT004
001360*                        SO FNDSUB01 CAN MOVE 'SUB' TO IT         FNDCT004
001400****************************************************************
001500 01  FND-TRANSACTION-RECORD.
001600     05  TXN-SERIAL-NUMBER       PIC X(23).
001700     05  TXN-SERIAL-DATE-TIME REDEFINES TXN-SERIAL-NUMBER.
001800         10  TXN-SER-PREFIX      PIC X(03).
001900         10  TXN-SER-YYYYMMDD    PIC 9(08).
002000         10  TXN-SER-HHMMSS      PIC 9(06).
002100         10  TXN-SER-SEQUENCE    PIC 9(06).
002200     05  TXN-CUSTOMER-ID         PIC X(10).
002300     05  TXN-ACCOUNT-NUMBER      PIC X(16).
002400     05  TXN-PRODUCT-CODE        PIC X(08).
002500     05  TXN-AMOUNT              PIC S9(11)V99.
002600     05  TXN-CURRENCY            PIC X(03).
002700     05  TXN-FEE-RATE            PIC S9(01)V9(06).
002800     05  TXN-ORIGINAL-FEE        PIC S9(11)V99.
002900     05  TXN-DISCOUNT-AMOUNT     PIC S9(11)V99.
003000     05  TXN-FINAL-FEE           PIC S9(11)V99.
003100     05  TXN-TOTAL-DEDUCTION     PIC S9(11)V99.
003200     05  TXN-COUPON-ID           PIC X(10).
003300     05  TXN-CHANNEL             PIC X(06).
003400     05  TXN-ACCOUNTING-TYPE     PIC X(01).
003500         88  TXN-ACC-DIRECT             VALUE 'D'.
003600         88  TXN-ACC-FREEZE             VALUE 'F'.
003700         88  TXN-ACC-EXCHANGE           VALUE 'X'.
003800     05  TXN-STATUS              PIC X(02).
003900         88  TXN-ST-SUCCESS             VALUE 'SU'.
004000         88  TXN-ST-FAILED              VALUE 'FA'.
004100     05  TXN-SAGA-STATE          PIC X(02).
004200         88  TXN-SAGA-INIT              VALUE 'IN'.
004300         88  TXN-SAGA-REQUEST-SAVED     VALUE 'RS'.
004400         88  TXN-SAGA-COUPON-USED       VALUE 'CU'.
004500         88  TXN-SAGA-ACCOUNTING-DONE   VALUE 'AC'.
004600         88  TXN-SAGA-FREEZE-DONE       VALUE 'FC'.
004700         88  TXN-SAGA-COMPLETED         VALUE 'CO'.
004800         88  TXN-SAGA-COMPENSATING      VALUE 'CP'.
004900         88  TXN-SAGA-COMPENSATION-DONE VALUE 'CD'.
005000     05  TXN-FIRST-TIME-FLAG     PIC X(01).
005100         88  TXN-FIRST-TIME             VALUE 'Y'.
005200     05  TXN-ERROR-CODE          PIC X(04).
005300     05  TXN-ERROR-MESSAGE       PIC X(60).
005400     05  FILLER                  PIC X(07).
