000100****************************************************************
000200* FNDHLDT -- HOLDING FLAG IN-STORAGE TABLE                      *
000300*                                                                *
000400* LOADED ENTIRE BY FNDSUB01 AT START-UP.  THE NESTED HLD-T-KEY   *
000500* GROUP GIVES THE MAIN PROGRAM A TWO-PART SEARCH KEY (CUSTOMER   *
000600* PLUS PRODUCT) FOR THE FIRST-TIME-SUBSCRIBER EDIT.              *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   04/22/91  DWS  0097  ORIGINAL LAYOUT                          FNDHT001
001000*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDHT002
001100*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDHT002
001200*   04/02/01  WDH  0241  SPLIT OUT OF FNDHLDC                     FNDHT003
001300****************************************************************
001400 01  HLD-TABLE-AREA.
001500     05  HLD-TABLE-COUNT         PIC S9(04) COMP VALUE 0.
001600     05  HLD-TABLE OCCURS 0 TO 4000 TIMES
001700                  DEPENDING ON HLD-TABLE-COUNT
001800                  INDEXED BY HLD-IDX.
001900         10  HLD-T-KEY.
002000             15  HLD-T-CUSTOMER-ID   PIC X(10).
002100             15  HLD-T-PRODUCT-CODE  PIC X(08).
