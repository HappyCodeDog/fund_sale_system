000100****************************************************************
000200* FNDPRDT -- FUND PRODUCT IN-STORAGE TABLE                      *
000300*                                                                *
000400* PRODUCT MASTER IS A SMALL REFERENCE FILE (LOW HUNDREDS OF      *
000500* PRODUCTS) SO FNDSUB01 LOADS IT ENTIRE INTO PRD-TABLE AT        *
000600* START-UP AND RESOLVES EVERY REQUEST AGAINST THE TABLE RATHER   *
000700* THAN RE-READING THE FILE.  CARRIES A RUNNING QUOTA-USED        *
000800* ACCUMULATOR FOR THE DAILY-TA-QUOTA EDIT (RULE 1304) AND A      *
000900* PER-PRODUCT COUNT/AMOUNT ACCUMULATOR FOR THE CONTROL-BREAK     *
001000* SECTION OF THE END-OF-RUN REPORT.                              *
001100*                                                                *
001200* CHANGE LOG                                                     *
001300*   08/02/93  RTJ  0129  ORIGINAL LAYOUT, QUOTA-USED ONLY         FNDPT001
001400*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDPT002
001500*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDPT002
001600*   04/02/01  WDH  0241  SPLIT OUT OF FNDPRDC, ADDED THE PER-     FNDPT003
001700*                        PRODUCT CONTROL TOTALS FOR THE NEW       FNDPT003
001800*                        END-OF-RUN SUMMARY REPORT                FNDPT003
001900****************************************************************
002000 01  PRD-TABLE-AREA.
002100     05  PRD-TABLE-COUNT         PIC S9(04) COMP VALUE 0.
002200     05  PRD-TABLE OCCURS 0 TO 500 TIMES
002300                  DEPENDING ON PRD-TABLE-COUNT
002400                  INDEXED BY PRD-IDX.
002500         10  PRD-T-CODE              PIC X(08).
002600         10  PRD-T-NAME              PIC X(30).
002700         10  PRD-T-STATUS            PIC X(01).
002800         10  PRD-T-TXN-STATUS        PIC X(01).
002900         10  PRD-T-RISK-LEVEL        PIC 9(01).
003000         10  PRD-T-MIN-INITIAL       PIC S9(11)V99 COMP-3.
003100         10  PRD-T-MIN-ADDITIONAL    PIC S9(11)V99 COMP-3.
003200         10  PRD-T-MAX-AMOUNT        PIC S9(11)V99 COMP-3.
003300         10  PRD-T-AMOUNT-UNIT       PIC S9(07)V99 COMP-3.
003400         10  PRD-T-DAILY-QUOTA       PIC S9(13)V99 COMP-3.
003500         10  PRD-T-QUOTA-USED        PIC S9(13)V99 COMP-3 VALUE 0.
003600         10  PRD-T-ALLOWED-CHANNELS  PIC X(30).
003700         10  PRD-T-CURRENCY          PIC X(03).
003800         10  PRD-T-FEE-RATE          PIC S9(01)V9(06) COMP-3.
003900         10  PRD-T-ACC-COUNT         PIC S9(07) COMP VALUE 0.
004000         10  PRD-T-ACC-AMOUNT        PIC S9(13)V99 COMP-3 VALUE 0.
