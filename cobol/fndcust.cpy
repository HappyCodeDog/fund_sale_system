000100****************************************************************
000200* FNDCUST -- CUSTOMER ACCOUNT IN-STORAGE TABLE                  *
000300*                                                                *
000400* LOADED ENTIRE BY FNDSUB01 AT START-UP, SAME AS FNDPRDT.        *
000500* SEARCHED ONCE PER REQUEST BY CUSTOMER ID TO RESOLVE THE        *
000600* ACCOUNT-STATUS, RISK-TOLERANCE AND SUITABILITY EDITS.          *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   03/14/91  DWS  0091  ORIGINAL LAYOUT                          FNDCX001
001000*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCX002
001100*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCX002
001200*   04/02/01  WDH  0241  SPLIT OUT OF FNDCUSC                     FNDCX003
001300****************************************************************
001400 01  CUS-TABLE-AREA.
001500     05  CUS-TABLE-COUNT         PIC S9(04) COMP VALUE 0.
001600     05  CUS-TABLE OCCURS 0 TO 2000 TIMES
001700                  DEPENDING ON CUS-TABLE-COUNT
001800                  INDEXED BY CUS-IDX.
001900         10  CUS-T-ID                PIC X(10).
002000         10  CUS-T-NAME              PIC X(30).
002100         10  CUS-T-TYPE              PIC X(01).
002200         10  CUS-T-ACCOUNT-NUMBER    PIC X(16).
002300         10  CUS-T-ACCOUNT-STATUS    PIC X(01).
002400         10  CUS-T-RISK-TOLERANCE    PIC 9(01).
002500         10  CUS-T-SUIT-EXPIRED      PIC X(01).
