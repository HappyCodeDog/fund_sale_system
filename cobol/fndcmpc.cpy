000100****************************************************************
000200* FNDCMPC -- COMPENSATION ORDER RECORD                          *
000300*                                                                *
000400* WRITTEN BY FNDCMP01 FOR EVERY FAILED TRANSACTION THAT GOT PAST *
000500* THE COUPON-USE, ACCOUNTING, OR FREEZE STEP BEFORE FAILING.     *
000600* PICKED UP BY CORE BANKING / MARKETING FOR MANUAL OR DOWNSTREAM *
000700* REVERSAL -- NOT PART OF THIS SYSTEM.                           *
000800*                                                                *
000900* CHANGE LOG                                                     *
001000*   02/18/95  RTJ  0168  ORIGINAL LAYOUT                          FNDCM001
001100*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCM002
001200*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCM002
001300****************************************************************
001400 01  FND-COMPENSATION-RECORD.
001500     05  CMP-TXN-SERIAL-NUMBER   PIC X(23).
001600     05  CMP-ACTION              PIC X(01).
001700         88  CMP-ACT-REVERSAL           VALUE 'R'.
001800         88  CMP-ACT-UNFREEZE           VALUE 'U'.
001900         88  CMP-ACT-COUPON-RETURN      VALUE 'C'.
002000     05  CMP-REFERENCE-ID        PIC X(23).
002100     05  CMP-REASON              PIC X(40).
002200     05  FILLER                  PIC X(03).
