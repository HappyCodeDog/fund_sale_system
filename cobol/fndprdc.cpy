000100****************************************************************
000200* FNDPRDC -- FUND PRODUCT MASTER RECORD                         *
000300*                                                                *
000400* FLAT PRODUCT MASTER FILE RECORD ONLY.  THE IN-STORAGE TABLE    *
000500* FNDSUB01 LOADS THIS FILE INTO IS DESCRIBED SEPARATELY IN       *
000600* FNDPRDT -- KEPT OUT OF THE FD COPYBOOK SINCE AN FD RECORD MAY  *
000700* NOT CARRY AN OCCURS DEPENDING ON ITEM.        -- WDH 04/02/01  *
000800*                                                                *
000900* CHANGE LOG                                                     *
001000*   03/14/91  DWS  0091  ORIGINAL LAYOUT                          FNDCP001
001100*   08/02/93  RTJ  0129  ADDED PRD-DAILY-QUOTA FOR TA LIMIT EDIT  FNDCP002
001200*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCP003
001300*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCP003
001400*   04/02/01  WDH  0241  MOVED THE IN-STORAGE TABLE OUT TO ITS    FNDCP005
001500*                        OWN COPYBOOK, FNDPRDT                    FNDCP005
001600****************************************************************
001700 01  FND-PRODUCT-RECORD.
001800     05  PRD-CODE                PIC X(08).
001900     05  PRD-NAME                PIC X(30).
002000     05  PRD-STATUS              PIC X(01).
002100         88  PRD-ST-ACTIVE              VALUE 'A'.
002200         88  PRD-ST-SUSPENDED           VALUE 'S'.
002300         88  PRD-ST-CLOSED              VALUE 'C'.
002400         88  PRD-ST-PENDING             VALUE 'P'.
002500     05  PRD-TXN-STATUS          PIC X(01).
002600         88  PRD-TXN-ALL                VALUE 'A'.
002700         88  PRD-TXN-SUBSCRIPTION-ONLY  VALUE 'S'.
002800         88  PRD-TXN-REDEMPTION-ONLY    VALUE 'R'.
002900         88  PRD-TXN-NONE               VALUE 'N'.
003000     05  PRD-RISK-LEVEL          PIC 9(01).
003100     05  PRD-MIN-INITIAL         PIC S9(11)V99.
003200     05  PRD-MIN-ADDITIONAL      PIC S9(11)V99.
003300     05  PRD-MAX-AMOUNT          PIC S9(11)V99.
003400     05  PRD-AMOUNT-UNIT         PIC S9(07)V99.
003500     05  PRD-DAILY-QUOTA         PIC S9(13)V99.
003600     05  PRD-ALLOWED-CHANNELS    PIC X(30).
003700     05  PRD-CURRENCY            PIC X(03).
003800     05  PRD-FEE-RATE            PIC S9(01)V9(06).
003900     05  FILLER                  PIC X(10).
