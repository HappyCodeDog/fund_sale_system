000100****************************************************************
000200* FNDCUGC -- COUPON USAGE RECORD                                *
000300*                                                                *
000400* WRITTEN BY FNDSUB01 EVERY TIME A COUPON IS CONSUMED BY AN      *
000500* ACCEPTED SUBSCRIPTION.  MARKETING RECONCILES THIS FILE AGAINST *
000600* THEIR OWN COUPON LEDGER -- NOT PART OF THIS SYSTEM.            *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   09/10/94  RTJ  0151  ORIGINAL LAYOUT                          FNDCG001
001000*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCG002
001100*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCG002
001200****************************************************************
001300 01  FND-COUPON-USAGE-RECORD.
001400     05  CUG-TXN-SERIAL-NUMBER   PIC X(23).
001500     05  CUG-CUSTOMER-ID         PIC X(10).
001600     05  CUG-COUPON-ID           PIC X(10).
001700     05  CUG-ORIGINAL-FEE        PIC S9(11)V99.
001800     05  CUG-DISCOUNT-AMOUNT     PIC S9(11)V99.
001900     05  CUG-FINAL-FEE           PIC S9(11)V99.
002000     05  CUG-STATUS              PIC X(01).
002100         88  CUG-ST-USED                VALUE 'U'.
002200         88  CUG-ST-RETURNED            VALUE 'R'.
002300     05  FILLER                  PIC X(05).
