000100****************************************************************
000200* FNDSHRC -- SHARE POSITION RECORD                              *
000300*                                                                *
000400* WRITTEN BY FNDSUB01 WHEN A REQUEST IS THE CUSTOMER'S FIRST     *
000500* SUBSCRIPTION TO A GIVEN PRODUCT.  SHARE AMOUNTS START AT ZERO  *
000600* AND ARE PICKED UP LATER BY THE TA CONFIRMATION CYCLE, NOT A    *
000700* PART OF THIS SYSTEM.                                           *
000800*                                                                *
000900* CHANGE LOG                                                     *
001000*   03/14/91  DWS  0091  ORIGINAL LAYOUT                          FNDCS001
001100*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCS002
001200*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCS002
001300****************************************************************
001400 01  FND-SHARE-RECORD.
001500     05  SHR-CUSTOMER-ID         PIC X(10).
001600     05  SHR-PRODUCT-CODE        PIC X(08).
001700     05  SHR-SHARE-AMOUNT        PIC S9(13)V99.
001800     05  SHR-AVAILABLE-AMOUNT    PIC S9(13)V99.
001900     05  SHR-FROZEN-AMOUNT       PIC S9(13)V99.
002000     05  SHR-STATUS              PIC X(06).
002100     05  FILLER                  PIC X(13).
