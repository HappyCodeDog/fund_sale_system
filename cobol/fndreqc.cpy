000100****************************************************************
000200* FNDREQC -- SUBSCRIPTION REQUEST RECORD                        *
000300*                                                                *
000400* ONE RECORD PER FUND SUBSCRIPTION REQUEST READ BY FNDSUB01      *
000500* FROM THE DAILY REQUEST EXTRACT.  FIXED FORMAT, ONE REQUEST     *
000600* PER LINE.                                                      *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   03/14/91  DWS  0091  ORIGINAL LAYOUT FOR PILOT RUN            FNDCR001
001000*   11/02/92  RTJ  0114  WIDENED REQ-ACCOUNT-NUMBER TO X(16)      FNDCR002
001100*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCR003
001200*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCR003
001300****************************************************************
001400 01  FND-REQUEST-RECORD.
001500     05  REQ-CUSTOMER-ID         PIC X(10).
001600     05  REQ-ACCOUNT-NUMBER      PIC X(16).
001700     05  REQ-PRODUCT-CODE        PIC X(08).
001800     05  REQ-AMOUNT              PIC S9(11)V99.
001900     05  REQ-CURRENCY            PIC X(03).
002000     05  REQ-COUPON-ID           PIC X(10).
002100     05  REQ-CHANNEL             PIC X(06).
002200     05  FILLER                  PIC X(03).
