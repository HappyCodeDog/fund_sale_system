000100****************************************************************
000200* FNDHLDC -- HOLDING FLAG RECORD                                *
000300*                                                                *
000400* A RECORD PRESENT ON THIS FILE MEANS THE CUSTOMER ALREADY HOLDS *
000500* THAT PRODUCT -- USED ONLY TO DRIVE THE FIRST-TIME-SUBSCRIBER   *
000600* EDIT (RULE 8), NOTHING ELSE.  FLAT FILE RECORD ONLY -- SEE     *
000700* FNDHLDT FOR THE IN-STORAGE TABLE.                -- WDH 04/02/01 *
000800*                                                                *
000900* CHANGE LOG                                                     *
001000*   04/22/91  DWS  0097  ORIGINAL LAYOUT                          FNDCH001
001100*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCH002
001200*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCH002
001300*   04/02/01  WDH  0241  MOVED THE IN-STORAGE TABLE OUT TO ITS    FNDCH003
001400*                        OWN COPYBOOK, FNDHLDT                    FNDCH003
001500****************************************************************
001600 01  FND-HOLDING-RECORD.
001700     05  HLD-CUSTOMER-ID         PIC X(10).
001800     05  HLD-PRODUCT-CODE        PIC X(08).
001900     05  FILLER                  PIC X(02).
