000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FNDSUB01.
000400 AUTHOR. D W STOUT.
000500 INSTALLATION. RETAIL FUNDS PROCESSING - BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000*
001100******************************************************************
001200* FUND SUBSCRIPTION PROCESSING - MAIN BATCH DRIVER.               *
001300*                                                                 *
001400* READS THE DAILY SUBSCRIPTION REQUEST EXTRACT AND, FOR EACH      *
001500* REQUEST, VALIDATES THE PRODUCT AND THE CUSTOMER ACCOUNT,        *
001600* CALCULATES THE SUBSCRIPTION FEE (CALLING FNDFEE01, APPLYING A   *
001700* MARKETING COUPON WHEN ONE IS OFFERED), PICKS AN ACCOUNTING      *
001800* TREATMENT (DIRECT DEBIT, FREEZE, OR CURRENCY EXCHANGE), WRITES  *
001900* THE SUBSCRIPTION TRANSACTION RECORD, A NEW SHARE RECORD ON THE  *
002000* CUSTOMER'S FIRST SUBSCRIPTION TO A FUND, AND A COUPON-USAGE     *
002100* RECORD WHEN A COUPON WAS USED.  PRODUCES AN END-OF-RUN SUMMARY  *
002200* REPORT WITH PER-PRODUCT CONTROL TOTALS.                         *
002300*                                                                 *
002400* REQUESTS THAT FAIL ANY VALIDATION ARE WRITTEN TO THE SAME       *
002500* TRANSACTION FILE WITH STATUS FAILED AND AN ERROR CODE -- THEY   *
002600* ARE NOT DROPPED.  TRANSACTIONS THAT FAIL DOWNSTREAM OF THIS RUN *
002700* (ACCOUNTING OR FREEZE ALREADY DONE) ARE PICKED UP LATER BY THE  *
002800* COMPENSATION SWEEP, FNDCMP01 -- NOT THIS PROGRAM.               *
002900*                                                                 *
003000* CHANGE LOG                                                      *
003100*   03/14/91  DWS  0091  ORIGINAL PROGRAM FOR THE PILOT RUN --    FNDS0001
003200*                        PRODUCT/CUSTOMER VALIDATION AND INLINE   FNDS0001
003300*                        FEE CALCULATION, NO COUPONS              FNDS0001
003400*   04/22/91  DWS  0097  ADDED HOLDING FILE LOAD AND FIRST-TIME-  FNDS0002
003500*                        SUBSCRIBER SHARE RECORD                  FNDS0002
003600*   11/02/92  RTJ  0114  WIDENED ACCOUNT NUMBER TO 16 BYTES,      FNDS0003
003700*                        ADDED CUSTOMER RISK-TOLERANCE EDIT       FNDS0003
003800*   08/02/93  RTJ  0129  ADDED PRODUCT DAILY-TA-QUOTA EDIT AND    FNDS0004
003900*                        PER-PRODUCT CONTROL TOTALS ON THE REPORT FNDS0004
004000*   09/10/94  RTJ  0151  ADDED COUPON MASTER LOAD, COUPON TRIAL   FNDS0005
004100*                        EDIT, AND THE COUPON-USAGE OUTPUT FILE   FNDS0005
004200*   02/18/95  RTJ  0168  MOVED FEE CALCULATION OUT TO A CALLED    FNDS0006
004300*                        SUBROUTINE, FNDFEE01 (SEE THAT PROGRAM   FNDS0006
004400*                        FOR THE FEE FORMULAS)                    FNDS0006
004500*   07/30/96  RTJ  0183  PASS FIXED-AMOUNT COUPON FIELDS THROUGH  FNDS0007
004600*                        TO FNDFEE01 (TYPE F, NOT JUST TYPE R)    FNDS0007
004700*   03/11/97  WDH  0201  ADDED ACCOUNTING-TYPE DETERMINATION      FNDS0008
004800*                        (DIRECT / FREEZE / EXCHANGE) AND THE     FNDS0008
004900*                        09:00-15:00 TRADING-HOURS EDIT           FNDS0008
005000*   06/19/98  MPK  Y2K1  YEAR 2000 REVIEW -- ADDED THE CENTURY    FNDS0009
005100*                        WINDOW IN 115-BUILD-RUN-DATE SO THE      FNDS0009
005200*                        8-DIGIT RUN DATE USED IN THE SERIAL      FNDS0009
005300*                        NUMBER IS UNAMBIGUOUS PAST 12/31/99      FNDS0009
005400*   11/03/98  MPK  0213  CORRECTED THE CENTURY WINDOW CUTOVER     FNDS0010
005500*                        FROM YY=00 TO YY=50 PER STANDARDS        FNDS0010
005600*                        BULLETIN 98-11                           FNDS0010
005700*   04/02/01  WDH  0241  SPLIT THE PRODUCT/CUSTOMER/HOLDING/      FNDS0011
005800*                        COUPON COPYBOOKS INTO SEPARATE FD AND    FNDS0011
005900*                        IN-STORAGE TABLE COPYBOOKS; ADDED THE    FNDS0011
006000*                        RUN-PARAMETER FILE SO PROCESSING TIME    FNDS0011
006100*                        IS SUPPLIED BY THE RUN, NOT SAMPLED      FNDS0011
006200*                        FROM THE WALL CLOCK PER RECORD           FNDS0011
006300*   08/14/02  WDH  0261  ADDED THE UPSI-0 DETAIL-REPORT SWITCH SO FNDS0012
006400*                        HIGH-VOLUME RUNS CAN SUPPRESS THE PER-   FNDS0012
006500*                        TRANSACTION DETAIL LINES (PROD INCIDENT  FNDS0012
006600*                        02-0433 -- REPORT DATA SET RAN OUT OF    FNDS0012
006700*                        SPACE ON A 2 MILLION REQUEST RUN)        FNDS0012
006800*   03/05/03  RTJ  0270  CORRECTED SERIAL NUMBER SEQUENCE WRAP -- FNDS0013
006900*                        WAS WRAPPING AT 1000000, NOW WRAPS AT    FNDS0013
007000*                        999999 PER THE SERIAL NUMBER STANDARD    FNDS0013
007100*                        (PROD INCIDENT 03-0091)                  FNDS0013
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON  STATUS IS DETAIL-REPORT-REQUESTED
008100            OFF STATUS IS DETAIL-REPORT-SUPPRESSED.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600     SELECT REQUEST-FILE ASSIGN TO SUBREQ
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS  IS  WS-REQUEST-STATUS.
008900
009000     SELECT PRODUCT-FILE ASSIGN TO PRODMSTR
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS  IS  WS-PRODUCT-STATUS.
009300
009400     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
009500         ACCESS IS SEQUENTIAL
009600         FILE STATUS  IS  WS-CUSTOMER-STATUS.
009700
009800     SELECT HOLDING-FILE ASSIGN TO HOLDMSTR
009900         ACCESS IS SEQUENTIAL
010000         FILE STATUS  IS  WS-HOLDING-STATUS.
010100
010200     SELECT COUPON-FILE ASSIGN TO CPONMSTR
010300         ACCESS IS SEQUENTIAL
010400         FILE STATUS  IS  WS-COUPON-STATUS.
010500
010600     SELECT PARM-FILE ASSIGN TO SUBPARM
010700         ACCESS IS SEQUENTIAL
010800         FILE STATUS  IS  WS-PARM-STATUS.
010900
011000     SELECT TRANSACTION-FILE ASSIGN TO SUBTRAN
011100         FILE STATUS  IS  WS-TRANOUT-STATUS.
011200
011300     SELECT SHARE-FILE ASSIGN TO SUBSHR
011400         FILE STATUS  IS  WS-SHARE-STATUS.
011500
011600     SELECT COUPON-USAGE-FILE ASSIGN TO SUBCUG
011700         FILE STATUS  IS  WS-CUG-STATUS.
011800
011900     SELECT REPORT-FILE ASSIGN TO SUBRPT
012000         FILE STATUS  IS  WS-REPORT-STATUS.
012100
012200******************************************************************
012300 DATA DIVISION.
012400 FILE SECTION.
012500
012600 FD  REQUEST-FILE
012700     RECORDING MODE IS F.
012800 COPY FNDREQC.
012900
013000 FD  PRODUCT-FILE
013100     RECORDING MODE IS F.
013200 COPY FNDPRDC.
013300
013400 FD  CUSTOMER-FILE
013500     RECORDING MODE IS F.
013600 COPY FNDCUSC.
013700
013800 FD  HOLDING-FILE
013900     RECORDING MODE IS F.
014000 COPY FNDHLDC.
014100
014200 FD  COUPON-FILE
014300     RECORDING MODE IS F.
014400 COPY FNDCPNC.
014500
014600 FD  PARM-FILE
014700     RECORDING MODE IS F.
014800 01  PARM-RECORD.
014900     05  PARM-RUN-TIME           PIC 9(06).
015000     05  FILLER                  PIC X(74).
015100
015200 FD  TRANSACTION-FILE
015300     RECORDING MODE IS F.
015400 COPY FNDTXNC.
015500
015600 FD  SHARE-FILE
015700     RECORDING MODE IS F.
015800 COPY FNDSHRC.
015900
016000 FD  COUPON-USAGE-FILE
016100     RECORDING MODE IS F.
016200 COPY FNDCUGC.
016300
016400 FD  REPORT-FILE
016500     RECORDING MODE IS F.
016600 01  REPORT-RECORD               PIC X(132).
016700
016800******************************************************************
016900 WORKING-STORAGE SECTION.
017000******************************************************************
017100*
017200 01  SYSTEM-DATE-AND-TIME.
017300     05  CURRENT-DATE.
017400         10  CURRENT-YEAR            PIC 9(02).
017500         10  CURRENT-MONTH           PIC 9(02).
017600         10  CURRENT-DAY             PIC 9(02).
017700     05  CURRENT-TIME.
017800         10  CURRENT-HOUR            PIC 9(02).
017900         10  CURRENT-MINUTE          PIC 9(02).
018000         10  CURRENT-SECOND          PIC 9(02).
018100         10  CURRENT-HNDSEC          PIC 9(02).
018200*
018300* RUN DATE BUILT UP WITH A CENTURY WINDOW (RULE: YY < 50 IS 20XX, FNDS0014
018400* OTHERWISE 19XX) SO THE SERIAL NUMBER CARRIES AN UNAMBIGUOUS     FNDS0014
018500* 8-DIGIT DATE.  SEE 115-BUILD-RUN-DATE.          -- MPK 11/03/98 FNDS0014
018600 01  WS-RUN-DATE-BUILD.
018700     05  WS-RDB-CENTURY          PIC 9(02).
018800     05  WS-RDB-YY               PIC 9(02).
018900     05  WS-RDB-MM               PIC 9(02).
019000     05  WS-RDB-DD               PIC 9(02).
019100 01  WS-RUN-DATE-8 REDEFINES WS-RUN-DATE-BUILD
019200                             PIC 9(08).
019300*
019400 01  WS-FILE-STATUSES.
019500     05  WS-REQUEST-STATUS       PIC X(02) VALUE SPACES.
019600     05  WS-PRODUCT-STATUS       PIC X(02) VALUE SPACES.
019700     05  WS-CUSTOMER-STATUS      PIC X(02) VALUE SPACES.
019800     05  WS-HOLDING-STATUS       PIC X(02) VALUE SPACES.
019900     05  WS-COUPON-STATUS        PIC X(02) VALUE SPACES.
020000     05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.
020100     05  WS-TRANOUT-STATUS       PIC X(02) VALUE SPACES.
020200     05  WS-SHARE-STATUS         PIC X(02) VALUE SPACES.
020300     05  WS-CUG-STATUS           PIC X(02) VALUE SPACES.
020400     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
020500     05  FILLER                  PIC X(10) VALUE SPACES.
020600*
020700 01  WS-EOF-SWITCHES.
020800     05  WS-REQUEST-EOF          PIC X(01) VALUE 'N'.
020900         88  REQUEST-EOF-REACHED        VALUE 'Y'.
021000     05  WS-PRODUCT-EOF          PIC X(01) VALUE 'N'.
021100     05  WS-CUSTOMER-EOF         PIC X(01) VALUE 'N'.
021200     05  WS-HOLDING-EOF          PIC X(01) VALUE 'N'.
021300     05  WS-COUPON-EOF           PIC X(01) VALUE 'N'.
021400     05  WS-PARM-EOF             PIC X(01) VALUE 'N'.
021500     05  FILLER                  PIC X(06) VALUE SPACES.
021600*
021700 01  WS-SWITCHES.
021800     05  WS-VALIDATION-FAILED-SW PIC X(01) VALUE 'N'.
021900         88  VALIDATION-FAILED          VALUE 'Y'.
022000     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE 'N'.
022100         88  ITEM-FOUND                 VALUE 'Y'.
022200     05  WS-COUPON-APPLIED-SW    PIC X(01) VALUE 'N'.
022300         88  COUPON-WAS-APPLIED         VALUE 'Y'.
022400     05  WS-FIRST-TIME-SW        PIC X(01) VALUE 'N'.
022500         88  FIRST-TIME-SUBSCRIBER      VALUE 'Y'.
022600     05  WS-CHANNEL-FOUND-SW     PIC X(01) VALUE 'N'.
022700         88  CHANNEL-IS-ALLOWED         VALUE 'Y'.
022800     05  FILLER                  PIC X(05) VALUE SPACES.
022900*
023000 01  WS-SERIAL-NUMBER-WORK.
023100     05  WS-SERIAL-SEQUENCE      PIC S9(06) COMP VALUE 0.
023200     05  FILLER                  PIC X(06) VALUE SPACES.
023300*
023400* DIAGNOSTIC-ONLY REDEFINE -- NOT REFERENCED IN NORMAL            FNDS0015
023500* PROCESSING.  MOVE A BAD SEQUENCE INTO WS-SERIAL-TEST UNDER      FNDS0015
023600* THE DEBUGGER WHEN CHASING A WRAP-AROUND COMPLAINT.   -- DWS     FNDS0015
023700 01  WS-SERIAL-TEST              PIC X(02).
023800 01  WS-SERIAL-TEST-N REDEFINES WS-SERIAL-TEST
023900                             PIC S9(3) COMP-3.
024000*
024100 01  WS-RUN-PARM-AREA.
024200     05  WS-RUN-TIME             PIC 9(06) VALUE 0.
024300     05  FILLER                  PIC X(04) VALUE SPACES.
024400 01  WS-RUN-TIME-X REDEFINES WS-RUN-PARM-AREA.
024500     05  WS-RUN-TIME-HH          PIC 9(02).
024600     05  WS-RUN-TIME-MM          PIC 9(02).
024700     05  WS-RUN-TIME-SS          PIC 9(02).
024800     05  FILLER                  PIC X(04).
024900*
025000 01  WS-VALIDATION-FIELDS.
025100     05  WS-TRADING-START-TIME    PIC 9(06) VALUE 090000.
025200     05  WS-TRADING-END-TIME      PIC 9(06) VALUE 150000.
025300     05  WS-CHANNEL-SCAN-SUB      PIC S9(04) COMP VALUE 0.
025400     05  WS-MIN-AMOUNT-REQUIRED   PIC S9(11)V99 COMP-3 VALUE 0.
025500     05  WS-DAILY-QUOTA-NEW-TOTAL PIC S9(13)V99 COMP-3 VALUE 0.
025600     05  WS-UNIT-QUOTIENT         PIC S9(09) COMP-3 VALUE 0.
025700     05  WS-UNIT-REMAINDER        PIC S9(11)V99 COMP-3 VALUE 0.
025800     05  FILLER                   PIC X(08) VALUE SPACES.
025900*
026000 01  WORK-VARIABLES.
026100     05  I                        PIC S9(09) COMP-3 VALUE +0.
026200*
026300 01  REPORT-TOTALS.
026400     05  NUM-REQUESTS-READ        PIC S9(09) COMP-3 VALUE 0.
026500     05  NUM-REQUESTS-ACCEPTED    PIC S9(09) COMP-3 VALUE 0.
026600     05  NUM-REQUESTS-REJECTED    PIC S9(09) COMP-3 VALUE 0.
026700     05  NUM-COUPONS-APPLIED      PIC S9(09) COMP-3 VALUE 0.
026800     05  NUM-FIRST-TIME-SHARES    PIC S9(09) COMP-3 VALUE 0.
026900     05  TOT-AMOUNT-ACCEPTED      PIC S9(13)V99 COMP-3 VALUE 0.
027000     05  TOT-ORIGINAL-FEE         PIC S9(13)V99 COMP-3 VALUE 0.
027100     05  TOT-DISCOUNT-GRANTED     PIC S9(13)V99 COMP-3 VALUE 0.
027200     05  TOT-FINAL-FEE            PIC S9(13)V99 COMP-3 VALUE 0.
027300     05  TOT-DEDUCTION            PIC S9(13)V99 COMP-3 VALUE 0.
027400*
027500* FEE-CALCULATION LINKAGE AREA, SHARED WITH FNDFEE01 -- THIS      FNDS0006
027600* PROGRAM FILLS THE INPUT GROUP AND CALLS FNDFEE01, WHICH FILLS   FNDS0006
027700* THE OUTPUT GROUP.                                              FNDS0006
027800 COPY FNDFEEC.
027900*
028000 COPY FNDPRDT.
028100 COPY FNDCUST.
028200 COPY FNDHLDT.
028300 COPY FNDCPNT.
028400*
028500*        *******************
028600*            report lines
028700*        *******************
028800 01  RPT-HEADER1.
028900     05  FILLER                     PIC X(40)
029000               VALUE 'FUND SUBSCRIPTION PROCESSING   DATE:   '.
029100     05  RPT-MM                     PIC 99.
029200     05  FILLER                     PIC X     VALUE '/'.
029300     05  RPT-DD                     PIC 99.
029400     05  FILLER                     PIC X     VALUE '/'.
029500     05  RPT-YY                     PIC 99.
029600     05  FILLER                     PIC X(20)
029700                    VALUE ' (mm/dd/yy)   TIME: '.
029800     05  RPT-HH                     PIC 99.
029900     05  FILLER                     PIC X     VALUE ':'.
030000     05  RPT-MIN                    PIC 99.
030100     05  FILLER                     PIC X     VALUE ':'.
030200     05  RPT-SS                     PIC 99.
030300     05  FILLER                     PIC X(55) VALUE SPACES.
030400 01  RPT-PROC-TIME-LINE.
030500     05  FILLER PIC X(40) VALUE
030600                 'PROCESSING TIME (RUN PARAMETER):       '.
030700     05  RPT-PROC-HH                PIC 99.
030800     05  FILLER                     PIC X     VALUE ':'.
030900     05  RPT-PROC-MM                PIC 99.
031000     05  FILLER                     PIC X     VALUE ':'.
031100     05  RPT-PROC-SS                PIC 99.
031200     05  FILLER                     PIC X(83) VALUE SPACES.
031300 01  RPT-TRAN-DETAIL.
031400     05  FILLER                     PIC X(06) VALUE ' TXN: '.
031500     05  RPT-TRAN-SERIAL            PIC X(23).
031600     05  FILLER                     PIC X(02) VALUE SPACES.
031700     05  RPT-TRAN-CUSTOMER          PIC X(10).
031800     05  FILLER                     PIC X(02) VALUE SPACES.
031900     05  RPT-TRAN-PRODUCT           PIC X(08).
032000     05  FILLER                     PIC X(02) VALUE SPACES.
032100     05  RPT-TRAN-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99.
032200     05  FILLER                     PIC X(02) VALUE SPACES.
032300     05  RPT-TRAN-FEE               PIC ZZZ,ZZ9.99.
032400     05  FILLER                     PIC X(02) VALUE SPACES.
032500     05  RPT-TRAN-STATUS            PIC X(02).
032600     05  FILLER                     PIC X(63) VALUE SPACES.
032700 01  RPT-PRODUCT-HDR1.
032800     05  FILLER PIC X(30) VALUE 'PER-PRODUCT CONTROL TOTALS'.
032900     05  FILLER PIC X(102) VALUE SPACES.
033000 01  RPT-PRODUCT-HDR2.
033100     05  FILLER PIC X(10) VALUE 'PRODUCT'.
033200     05  FILLER PIC X(05) VALUE SPACES.
033300     05  FILLER PIC X(30) VALUE 'PRODUCT NAME'.
033400     05  FILLER PIC X(05) VALUE SPACES.
033500     05  FILLER PIC X(14) VALUE 'ACCEPTED QTY'.
033600     05  FILLER PIC X(05) VALUE SPACES.
033700     05  FILLER PIC X(18) VALUE 'ACCEPTED AMOUNT'.
033800     05  FILLER PIC X(45) VALUE SPACES.
033900 01  RPT-PRODUCT-DETAIL.
034000     05  RPT-PROD-CODE              PIC X(08).
034100     05  FILLER                     PIC X(05) VALUE SPACES.
034200     05  RPT-PROD-NAME              PIC X(30).
034300     05  FILLER                     PIC X(03) VALUE SPACES.
034400     05  RPT-PROD-COUNT             PIC ZZZ,ZZ9.
034500     05  FILLER                     PIC X(05) VALUE SPACES.
034600     05  RPT-PROD-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99.
034700     05  FILLER                     PIC X(58) VALUE SPACES.
034800 01  RPT-GRAND-HDR.
034900     05  FILLER PIC X(30) VALUE 'GRAND TOTALS'.
035000     05  FILLER PIC X(102) VALUE SPACES.
035100 01  RPT-STATS-DETAIL.
035200     05  RPT-STAT-LABEL             PIC X(34).
035300     05  RPT-STAT-COUNT             PIC ZZZ,ZZZ,ZZ9.
035400     05  FILLER                     PIC X(03) VALUE SPACES.
035500     05  RPT-STAT-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99.
035600     05  FILLER                     PIC X(60) VALUE SPACES.
035700*
036000******************************************************************
036100 PROCEDURE DIVISION.
036200******************************************************************
036300
036400 000-MAIN.
036500     ACCEPT CURRENT-DATE FROM DATE.
036600     ACCEPT CURRENT-TIME FROM TIME.
036700     PERFORM 115-BUILD-RUN-DATE.
036800     DISPLAY 'FNDSUB01 STARTED DATE = ' CURRENT-MONTH '/'
036900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
037000     DISPLAY '               TIME = ' CURRENT-HOUR ':'
037100            CURRENT-MINUTE ':' CURRENT-SECOND .
037200
037300     PERFORM 700-OPEN-FILES.
037400     PERFORM 710-LOAD-PRODUCT-TABLE  THRU 710-EXIT.
037500     PERFORM 720-LOAD-CUSTOMER-TABLE THRU 720-EXIT.
037600     PERFORM 730-LOAD-HOLDING-TABLE  THRU 730-EXIT.
037700     PERFORM 740-LOAD-COUPON-TABLE   THRU 740-EXIT.
037800     PERFORM 750-READ-RUN-PARAMETER  THRU 750-EXIT.
037900     PERFORM 800-INIT-REPORT.
038000
038100     PERFORM 010-READ-REQUEST THRU 010-EXIT.
038200     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
038300             UNTIL REQUEST-EOF-REACHED .
038400
038500     PERFORM 850-REPORT-PRODUCT-TOTALS THRU 850-EXIT.
038600     PERFORM 860-REPORT-GRAND-TOTALS.
038700     PERFORM 790-CLOSE-FILES.
038800
038900     GOBACK .
039000
039100 115-BUILD-RUN-DATE.
039200*                                                                 FNDS0010
039300*    CENTURY WINDOW -- YY LESS THAN 50 IS TREATED AS 20XX,        FNDS0010
039400*    OTHERWISE 19XX.  CORRECTED CUTOVER PER STANDARDS BULLETIN    FNDS0010
039500*    98-11.                                        -- MPK 11/03/98FNDS0010
039600     IF CURRENT-YEAR < 50
039700         MOVE 20 TO WS-RDB-CENTURY
039800     ELSE
039900         MOVE 19 TO WS-RDB-CENTURY
040000     END-IF.
040100     MOVE CURRENT-YEAR  TO WS-RDB-YY.
040200     MOVE CURRENT-MONTH TO WS-RDB-MM.
040300     MOVE CURRENT-DAY   TO WS-RDB-DD.
040400
040500 010-READ-REQUEST.
040600     READ REQUEST-FILE
040700       AT END MOVE 'Y' TO WS-REQUEST-EOF .
040800     EVALUATE WS-REQUEST-STATUS
040900        WHEN '00'
041000             ADD 1 TO NUM-REQUESTS-READ
041100        WHEN '10'
041200             MOVE 'Y' TO WS-REQUEST-EOF
041300        WHEN OTHER
041400            DISPLAY 'ERROR ON REQUEST FILE READ.  RC: '
041500                         WS-REQUEST-STATUS
041600            MOVE 'Y' TO WS-REQUEST-EOF
041700     END-EVALUATE .
041800 010-EXIT.
041900     EXIT.
042000
042100 100-PROCESS-REQUEST.
042200     MOVE 'N' TO WS-VALIDATION-FAILED-SW.
042300     MOVE 'N' TO WS-COUPON-APPLIED-SW.
042400     MOVE 'N' TO WS-FIRST-TIME-SW.
042500     PERFORM 120-INITIALIZE-TRANSACTION.
042600     PERFORM 110-GENERATE-SERIAL-NUMBER.
042700     PERFORM 200-VALIDATE-REQUEST THRU 199-VALIDATE-EXIT.
042800     IF VALIDATION-FAILED
042900         PERFORM 190-REJECT-REQUEST
043000     ELSE
043100         PERFORM 300-CALCULATE-FEE
043200         PERFORM 310-APPLY-COUPON
043300         PERFORM 400-DETERMINE-ACCOUNTING-TYPE
043400         PERFORM 410-WRITE-SHARE-RECORD
043500         PERFORM 420-WRITE-SUCCESS-TRANSACTION
043600     END-IF.
043700     PERFORM 010-READ-REQUEST THRU 010-EXIT.
043800 100-EXIT.
043900     EXIT.
044000
044100 110-GENERATE-SERIAL-NUMBER.
044200*                                                                 FNDS0013
044300*    SEQUENCE WRAPS TO 1 AFTER 999999 -- NOT 1000000.             FNDS0013
044400*    SEE CHANGE LOG, INCIDENT 0270.              -- RTJ 03/05/03 FNDS0013
044500     ADD 1 TO WS-SERIAL-SEQUENCE.
044600     IF WS-SERIAL-SEQUENCE > 999999
044700         MOVE 1 TO WS-SERIAL-SEQUENCE
044800     END-IF.
044900     MOVE 'SUB'              TO TXN-SER-PREFIX.
045000     MOVE WS-RUN-DATE-8      TO TXN-SER-YYYYMMDD.
045100     MOVE WS-RUN-TIME        TO TXN-SER-HHMMSS.
045200     MOVE WS-SERIAL-SEQUENCE TO TXN-SER-SEQUENCE.
045300
045400 120-INITIALIZE-TRANSACTION.
045500     MOVE SPACES                 TO FND-TRANSACTION-RECORD.
045600     MOVE REQ-CUSTOMER-ID        TO TXN-CUSTOMER-ID.
045700     MOVE REQ-ACCOUNT-NUMBER     TO TXN-ACCOUNT-NUMBER.
045800     MOVE REQ-PRODUCT-CODE       TO TXN-PRODUCT-CODE.
045900     MOVE REQ-AMOUNT             TO TXN-AMOUNT.
046000     MOVE REQ-CURRENCY           TO TXN-CURRENCY.
046100     MOVE REQ-COUPON-ID          TO TXN-COUPON-ID.
046200     MOVE REQ-CHANNEL            TO TXN-CHANNEL.
046300     MOVE 'IN'                   TO TXN-SAGA-STATE.
046400     MOVE 'N'                    TO TXN-FIRST-TIME-FLAG.
046500
046600 190-REJECT-REQUEST.
046700     MOVE 'FA' TO TXN-STATUS.
046800     MOVE 'IN' TO TXN-SAGA-STATE.
046900     PERFORM 195-WRITE-TRANSACTION-RECORD THRU 195-EXIT.
047000     ADD 1 TO NUM-REQUESTS-REJECTED.
047100
047200 195-WRITE-TRANSACTION-RECORD.
047300     WRITE FND-TRANSACTION-RECORD.
047400     EVALUATE WS-TRANOUT-STATUS
047500        WHEN '00'
047600             CONTINUE
047700        WHEN OTHER
047800            DISPLAY 'ERROR WRITING TRANSACTION RECORD.  RC: '
047900                         WS-TRANOUT-STATUS
048000     END-EVALUATE.
048100     IF DETAIL-REPORT-REQUESTED
048200         PERFORM 830-REPORT-TRANSACTION-DETAIL
048300     END-IF.
048400 195-EXIT.
048500     EXIT.
048600
048700 200-VALIDATE-REQUEST.
048800*                                                                 FNDS0001
048900*    VALIDATION RULES RUN IN ORDER -- FIRST FAILURE STOPS THE     FNDS0001
049000*    CHAIN AND REJECTS THE REQUEST.  SEE THE BUSINESS-RULES       FNDS0001
049100*    WRITE-UP FOR THE ERROR CODE TABLE.                           FNDS0001
049200     PERFORM 205-VALIDATE-AMOUNT-POSITIVE THRU 205-EXIT.
049300     IF VALIDATION-FAILED
049400         GO TO 199-VALIDATE-EXIT
049500     END-IF.
049600     PERFORM 210-VALIDATE-PRODUCT-EXISTS THRU 210-EXIT.
049700     IF VALIDATION-FAILED
049800         GO TO 199-VALIDATE-EXIT
049900     END-IF.
050000     PERFORM 215-VALIDATE-PRODUCT-STATUS THRU 215-EXIT.
050100     IF VALIDATION-FAILED
050200         GO TO 199-VALIDATE-EXIT
050300     END-IF.
050400     PERFORM 220-VALIDATE-CHANNEL-ALLOWED THRU 220-EXIT.
050500     IF VALIDATION-FAILED
050600         GO TO 199-VALIDATE-EXIT
050700     END-IF.
050800     PERFORM 225-VALIDATE-CUSTOMER-EXISTS THRU 225-EXIT.
050900     IF VALIDATION-FAILED
051000         GO TO 199-VALIDATE-EXIT
051100     END-IF.
051200     PERFORM 230-VALIDATE-CUSTOMER-STATUS THRU 230-EXIT.
051300     IF VALIDATION-FAILED
051400         GO TO 199-VALIDATE-EXIT
051500     END-IF.
051600     PERFORM 235-VALIDATE-RISK-LEVEL THRU 235-EXIT.
051700     IF VALIDATION-FAILED
051800         GO TO 199-VALIDATE-EXIT
051900     END-IF.
052000     PERFORM 240-DETERMINE-FIRST-TIME THRU 240-EXIT.
052100     PERFORM 245-VALIDATE-MIN-AMOUNT THRU 245-EXIT.
052200     IF VALIDATION-FAILED
052300         GO TO 199-VALIDATE-EXIT
052400     END-IF.
052500     PERFORM 250-VALIDATE-MAX-AMOUNT THRU 250-EXIT.
052600     IF VALIDATION-FAILED
052700         GO TO 199-VALIDATE-EXIT
052800     END-IF.
052900     PERFORM 255-VALIDATE-AMOUNT-UNIT THRU 255-EXIT.
053000     IF VALIDATION-FAILED
053100         GO TO 199-VALIDATE-EXIT
053200     END-IF.
053300     PERFORM 260-VALIDATE-DAILY-QUOTA THRU 260-EXIT.
053400     IF VALIDATION-FAILED
053500         GO TO 199-VALIDATE-EXIT
053600     END-IF.
053700     PERFORM 265-VALIDATE-COUPON THRU 265-EXIT.
053800 199-VALIDATE-EXIT.
053900     EXIT.
054000
054100 205-VALIDATE-AMOUNT-POSITIVE.
054200     IF REQ-AMOUNT NOT > 0
054300         MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
054400         MOVE '1001' TO TXN-ERROR-CODE
054500         MOVE 'SUBSCRIPTION AMOUNT MUST BE POSITIVE'
054600                     TO TXN-ERROR-MESSAGE
054700     END-IF.
054800 205-EXIT.
054900     EXIT.
055000
055100 210-VALIDATE-PRODUCT-EXISTS.
055200     MOVE 'N' TO WS-ITEM-FOUND-SW.
055300     SET PRD-IDX TO 1.
055400     SEARCH PRD-TABLE
055500         AT END
055600             MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
055700             MOVE '1101' TO TXN-ERROR-CODE
055800             MOVE 'PRODUCT NOT FOUND' TO TXN-ERROR-MESSAGE
055900         WHEN PRD-T-CODE(PRD-IDX) = REQ-PRODUCT-CODE
056000             MOVE 'Y' TO WS-ITEM-FOUND-SW
056100     END-SEARCH.
056200 210-EXIT.
056300     EXIT.
056400
056500 215-VALIDATE-PRODUCT-STATUS.
056600     IF NOT ( PRD-T-STATUS(PRD-IDX) = 'A'
056700         AND (PRD-T-TXN-STATUS(PRD-IDX) = 'A'
056800          OR  PRD-T-TXN-STATUS(PRD-IDX) = 'S') )
056900         MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
057000         MOVE '1102' TO TXN-ERROR-CODE
057100         MOVE 'PRODUCT NOT AVAILABLE FOR SUBSCRIPTION'
057200                     TO TXN-ERROR-MESSAGE
057300     END-IF.
057400 215-EXIT.
057500     EXIT.
057600
057700 220-VALIDATE-CHANNEL-ALLOWED.
057800     IF PRD-T-ALLOWED-CHANNELS(PRD-IDX) = SPACES
057900         MOVE 'Y' TO WS-CHANNEL-FOUND-SW
058000     ELSE
058100         MOVE 'N' TO WS-CHANNEL-FOUND-SW
058200         PERFORM 221-SCAN-ALLOWED-CHANNELS THRU 221-EXIT
058300                 VARYING WS-CHANNEL-SCAN-SUB FROM 1 BY 6
058400                 UNTIL WS-CHANNEL-SCAN-SUB > 25
058500     END-IF.
058600     IF NOT CHANNEL-IS-ALLOWED
058700         MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
058800         MOVE '1103' TO TXN-ERROR-CODE
058900         MOVE 'CHANNEL NOT ALLOWED FOR THIS PRODUCT'
059000                     TO TXN-ERROR-MESSAGE
059100     END-IF.
059200 220-EXIT.
059300     EXIT.
059400
059500 221-SCAN-ALLOWED-CHANNELS.
059600     IF PRD-T-ALLOWED-CHANNELS(PRD-IDX)
059700             (WS-CHANNEL-SCAN-SUB:6) = REQ-CHANNEL
059800         MOVE 'Y' TO WS-CHANNEL-FOUND-SW
059900     END-IF.
060000 221-EXIT.
060100     EXIT.
060200
060300 225-VALIDATE-CUSTOMER-EXISTS.
060400     MOVE 'N' TO WS-ITEM-FOUND-SW.
060500     SET CUS-IDX TO 1.
060600     SEARCH CUS-TABLE
060700         AT END
060800             MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
060900             MOVE '1201' TO TXN-ERROR-CODE
061000             MOVE 'CUSTOMER NOT FOUND' TO TXN-ERROR-MESSAGE
061100         WHEN CUS-T-ID(CUS-IDX) = REQ-CUSTOMER-ID
061200             MOVE 'Y' TO WS-ITEM-FOUND-SW
061300     END-SEARCH.
061400 225-EXIT.
061500     EXIT.
061600
061700 230-VALIDATE-CUSTOMER-STATUS.
061800     IF NOT ( CUS-T-ACCOUNT-STATUS(CUS-IDX) = 'A'
061900         AND  CUS-T-SUIT-EXPIRED(CUS-IDX)   = 'N' )
062000         MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
062100         MOVE '1202' TO TXN-ERROR-CODE
062200         MOVE 'CUSTOMER ACCOUNT NOT ACTIVE OR SUITABILITY EXPIRED'
062300                     TO TXN-ERROR-MESSAGE
062400     END-IF.
062500 230-EXIT.
062600     EXIT.
062700
062800 235-VALIDATE-RISK-LEVEL.
062900     IF PRD-T-RISK-LEVEL(PRD-IDX) > CUS-T-RISK-TOLERANCE(CUS-IDX)
063000         MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
063100         MOVE '1203' TO TXN-ERROR-CODE
063200         MOVE 'PRODUCT RISK LEVEL EXCEEDS CUSTOMER RISK TOLERANCE'
063300                     TO TXN-ERROR-MESSAGE
063400     END-IF.
063500 235-EXIT.
063600     EXIT.
063700
063800 240-DETERMINE-FIRST-TIME.
063900     MOVE 'Y' TO WS-FIRST-TIME-SW.
064000     SET HLD-IDX TO 1.
064100     SEARCH HLD-TABLE
064200         AT END
064300             CONTINUE
064400         WHEN HLD-T-CUSTOMER-ID(HLD-IDX)  = REQ-CUSTOMER-ID
064500          AND HLD-T-PRODUCT-CODE(HLD-IDX) = REQ-PRODUCT-CODE
064600             MOVE 'N' TO WS-FIRST-TIME-SW
064700     END-SEARCH.
064800     IF FIRST-TIME-SUBSCRIBER
064900         MOVE 'Y' TO TXN-FIRST-TIME-FLAG
065000     END-IF.
065100 240-EXIT.
065200     EXIT.
065300
065400 245-VALIDATE-MIN-AMOUNT.
065500     IF FIRST-TIME-SUBSCRIBER
065600         MOVE PRD-T-MIN-INITIAL(PRD-IDX)    TO WS-MIN-AMOUNT-REQUIRED
065700     ELSE
065800         MOVE PRD-T-MIN-ADDITIONAL(PRD-IDX) TO WS-MIN-AMOUNT-REQUIRED
065900     END-IF.
066000     IF REQ-AMOUNT < WS-MIN-AMOUNT-REQUIRED
066100         MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
066200         MOVE '1301' TO TXN-ERROR-CODE
066300         MOVE 'SUBSCRIPTION AMOUNT BELOW PRODUCT MINIMUM'
066400                     TO TXN-ERROR-MESSAGE
066500     END-IF.
066600 245-EXIT.
066700     EXIT.
066800
066900 250-VALIDATE-MAX-AMOUNT.
067000     IF PRD-T-MAX-AMOUNT(PRD-IDX) > 0
067100         IF REQ-AMOUNT > PRD-T-MAX-AMOUNT(PRD-IDX)
067200             MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
067300             MOVE '1302' TO TXN-ERROR-CODE
067400             MOVE 'SUBSCRIPTION AMOUNT EXCEEDS PRODUCT MAXIMUM'
067500                         TO TXN-ERROR-MESSAGE
067600         END-IF
067700     END-IF.
067800 250-EXIT.
067900     EXIT.
068000
068100 255-VALIDATE-AMOUNT-UNIT.
068200     IF PRD-T-AMOUNT-UNIT(PRD-IDX) > 0
068300         DIVIDE REQ-AMOUNT BY PRD-T-AMOUNT-UNIT(PRD-IDX)
068400                 GIVING WS-UNIT-QUOTIENT
068500                 REMAINDER WS-UNIT-REMAINDER
068600         IF WS-UNIT-REMAINDER NOT = 0
068700             MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
068800             MOVE '1303' TO TXN-ERROR-CODE
068900             MOVE 'SUBSCRIPTION AMOUNT NOT A MULTIPLE OF PRODUCT UNIT'
069000                         TO TXN-ERROR-MESSAGE
069100         END-IF
069200     END-IF.
069300 255-EXIT.
069400     EXIT.
069500
069600 260-VALIDATE-DAILY-QUOTA.
069700     IF PRD-T-DAILY-QUOTA(PRD-IDX) > 0
069800         COMPUTE WS-DAILY-QUOTA-NEW-TOTAL =
069900                 PRD-T-QUOTA-USED(PRD-IDX) + REQ-AMOUNT
070000         IF WS-DAILY-QUOTA-NEW-TOTAL > PRD-T-DAILY-QUOTA(PRD-IDX)
070100             MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
070200             MOVE '1304' TO TXN-ERROR-CODE
070300             MOVE 'DAILY SUBSCRIPTION QUOTA EXCEEDED FOR PRODUCT'
070400                         TO TXN-ERROR-MESSAGE
070500         END-IF
070600     END-IF.
070700 260-EXIT.
070800     EXIT.
070900
071000 265-VALIDATE-COUPON.
071100     IF REQ-COUPON-ID NOT = SPACES
071200         MOVE 'N' TO WS-ITEM-FOUND-SW
071300         SET CPN-IDX TO 1
071400         SEARCH CPN-TABLE
071500             AT END
071600                 CONTINUE
071700             WHEN CPN-T-ID(CPN-IDX) = REQ-COUPON-ID
071800                 MOVE 'Y' TO WS-ITEM-FOUND-SW
071900         END-SEARCH
072000         IF ITEM-FOUND
072100             AND CPN-T-CUSTOMER-ID(CPN-IDX) = REQ-CUSTOMER-ID
072200             AND CPN-T-STATUS(CPN-IDX)      = 'A'
072300             MOVE 'Y' TO WS-COUPON-APPLIED-SW
072400         ELSE
072500             MOVE 'Y'    TO WS-VALIDATION-FAILED-SW
072600             MOVE '2001' TO TXN-ERROR-CODE
072700             MOVE 'COUPON TRIAL FAILED' TO TXN-ERROR-MESSAGE
072800         END-IF
072900     END-IF.
073000 265-EXIT.
073100     EXIT.
073200
073300 300-CALCULATE-FEE.
073400     MOVE REQ-AMOUNT               TO FC-AMOUNT.
073500     MOVE PRD-T-FEE-RATE(PRD-IDX)  TO FC-FEE-RATE.
073600     MOVE 0                        TO FC-DISCOUNT-RATE.
073700     MOVE 0                        TO FC-DISCOUNT-AMOUNT-IN.
073800     IF COUPON-WAS-APPLIED
073900         MOVE 'Y' TO FC-COUPON-PRESENT
074000         MOVE CPN-T-TYPE(CPN-IDX) TO FC-COUPON-TYPE
074100         IF FC-COUPON-IS-RATE
074200             MOVE CPN-T-DISCOUNT-RATE(CPN-IDX)   TO FC-DISCOUNT-RATE
074300         ELSE
074400             MOVE CPN-T-DISCOUNT-AMOUNT(CPN-IDX)
074500                                   TO FC-DISCOUNT-AMOUNT-IN
074600         END-IF
074700     ELSE
074800         MOVE 'N' TO FC-COUPON-PRESENT
074900     END-IF.
075000     CALL 'FNDFEE01' USING FND-FEE-CALC-AREA.
075100     MOVE FC-ORIGINAL-FEE          TO TXN-ORIGINAL-FEE.
075200     MOVE FC-DISCOUNT-GRANTED      TO TXN-DISCOUNT-AMOUNT.
075300     MOVE FC-FINAL-FEE             TO TXN-FINAL-FEE.
075400     MOVE FC-TOTAL-DEDUCTION       TO TXN-TOTAL-DEDUCTION.
075500     MOVE PRD-T-FEE-RATE(PRD-IDX)  TO TXN-FEE-RATE.
075600
075700 310-APPLY-COUPON.
075800     IF COUPON-WAS-APPLIED
075900         MOVE 'U' TO CPN-T-STATUS(CPN-IDX)
076000         MOVE TXN-SERIAL-NUMBER     TO CUG-TXN-SERIAL-NUMBER
076100         MOVE REQ-CUSTOMER-ID       TO CUG-CUSTOMER-ID
076200         MOVE REQ-COUPON-ID         TO CUG-COUPON-ID
076300         MOVE TXN-ORIGINAL-FEE      TO CUG-ORIGINAL-FEE
076400         MOVE TXN-DISCOUNT-AMOUNT   TO CUG-DISCOUNT-AMOUNT
076500         MOVE TXN-FINAL-FEE         TO CUG-FINAL-FEE
076600         MOVE 'U'                   TO CUG-STATUS
076700         WRITE FND-COUPON-USAGE-RECORD
076800         EVALUATE WS-CUG-STATUS
076900            WHEN '00'
077000                 CONTINUE
077100            WHEN OTHER
077200                DISPLAY 'ERROR WRITING COUPON USAGE RECORD. RC: '
077300                             WS-CUG-STATUS
077400         END-EVALUATE
077500         MOVE 'CU' TO TXN-SAGA-STATE
077600         ADD 1 TO NUM-COUPONS-APPLIED
077700     END-IF.
077800
077900 400-DETERMINE-ACCOUNTING-TYPE.
078000     IF PRD-T-CURRENCY(PRD-IDX) NOT = REQ-CURRENCY
078100         MOVE 'X' TO TXN-ACCOUNTING-TYPE
078200     ELSE
078300         IF WS-RUN-TIME >= WS-TRADING-START-TIME
078400            AND WS-RUN-TIME <= WS-TRADING-END-TIME
078500             MOVE 'D' TO TXN-ACCOUNTING-TYPE
078600         ELSE
078700             MOVE 'F' TO TXN-ACCOUNTING-TYPE
078800         END-IF
078900     END-IF.
079000     IF TXN-ACC-FREEZE
079100         MOVE 'FC' TO TXN-SAGA-STATE
079200     ELSE
079300         MOVE 'AC' TO TXN-SAGA-STATE
079400     END-IF.
079500
079600 410-WRITE-SHARE-RECORD.
079700     IF FIRST-TIME-SUBSCRIBER
079800         MOVE SPACES              TO FND-SHARE-RECORD
079900         MOVE REQ-CUSTOMER-ID     TO SHR-CUSTOMER-ID
080000         MOVE REQ-PRODUCT-CODE    TO SHR-PRODUCT-CODE
080100         MOVE 0                   TO SHR-SHARE-AMOUNT
080200         MOVE 0                   TO SHR-AVAILABLE-AMOUNT
080300         MOVE 0                   TO SHR-FROZEN-AMOUNT
080400         MOVE 'ACTIVE'            TO SHR-STATUS
080500         WRITE FND-SHARE-RECORD
080600         EVALUATE WS-SHARE-STATUS
080700            WHEN '00'
080800                 CONTINUE
080900            WHEN OTHER
081000                DISPLAY 'ERROR WRITING SHARE RECORD.  RC: '
081100                             WS-SHARE-STATUS
081200         END-EVALUATE
081300         ADD 1 TO NUM-FIRST-TIME-SHARES
081400     END-IF.
081500
081600 420-WRITE-SUCCESS-TRANSACTION.
081700     MOVE 'SU'   TO TXN-STATUS.
081800     MOVE 'CO'   TO TXN-SAGA-STATE.
081900     MOVE SPACES TO TXN-ERROR-CODE.
082000     MOVE SPACES TO TXN-ERROR-MESSAGE.
082100     PERFORM 195-WRITE-TRANSACTION-RECORD THRU 195-EXIT.
082200     PERFORM 430-ACCUMULATE-TOTALS.
082300
082400 430-ACCUMULATE-TOTALS.
082500     ADD 1                   TO NUM-REQUESTS-ACCEPTED.
082600     ADD REQ-AMOUNT          TO TOT-AMOUNT-ACCEPTED.
082700     ADD TXN-ORIGINAL-FEE    TO TOT-ORIGINAL-FEE.
082800     ADD TXN-DISCOUNT-AMOUNT TO TOT-DISCOUNT-GRANTED.
082900     ADD TXN-FINAL-FEE       TO TOT-FINAL-FEE.
083000     ADD TXN-TOTAL-DEDUCTION TO TOT-DEDUCTION.
083100     ADD 1                   TO PRD-T-ACC-COUNT(PRD-IDX).
083200     ADD REQ-AMOUNT          TO PRD-T-ACC-AMOUNT(PRD-IDX).
083300     ADD REQ-AMOUNT          TO PRD-T-QUOTA-USED(PRD-IDX).
083400
083500 700-OPEN-FILES.
083600     OPEN INPUT    REQUEST-FILE
083700                   PRODUCT-FILE
083800                   CUSTOMER-FILE
083900                   HOLDING-FILE
084000                   COUPON-FILE
084100                   PARM-FILE
084200          OUTPUT   TRANSACTION-FILE
084300                   SHARE-FILE
084400                   COUPON-USAGE-FILE
084500                   REPORT-FILE .
084600     IF WS-REQUEST-STATUS NOT = '00'
084700       DISPLAY 'ERROR OPENING REQUEST FILE. RC:' WS-REQUEST-STATUS
084800       DISPLAY 'Terminating Program due to File Error'
084900       MOVE 16 TO RETURN-CODE
085000       MOVE 'Y' TO WS-REQUEST-EOF
085100     END-IF .
085200     IF WS-PRODUCT-STATUS NOT = '00'
085300       DISPLAY 'ERROR OPENING PRODUCT FILE. RC:' WS-PRODUCT-STATUS
085400       DISPLAY 'Terminating Program due to File Error'
085500       MOVE 16 TO RETURN-CODE
085600       MOVE 'Y' TO WS-REQUEST-EOF
085700     END-IF .
085800     IF WS-CUSTOMER-STATUS NOT = '00'
085900       DISPLAY 'ERROR OPENING CUSTOMER FILE. RC:' WS-CUSTOMER-STATUS
086000       DISPLAY 'Terminating Program due to File Error'
086100       MOVE 16 TO RETURN-CODE
086200       MOVE 'Y' TO WS-REQUEST-EOF
086300     END-IF .
086400     IF WS-HOLDING-STATUS NOT = '00'
086500       DISPLAY 'ERROR OPENING HOLDING FILE. RC:' WS-HOLDING-STATUS
086600       DISPLAY 'Terminating Program due to File Error'
086700       MOVE 16 TO RETURN-CODE
086800       MOVE 'Y' TO WS-REQUEST-EOF
086900     END-IF .
087000     IF WS-COUPON-STATUS NOT = '00'
087100       DISPLAY 'ERROR OPENING COUPON FILE. RC:' WS-COUPON-STATUS
087200       DISPLAY 'Terminating Program due to File Error'
087300       MOVE 16 TO RETURN-CODE
087400       MOVE 'Y' TO WS-REQUEST-EOF
087500     END-IF .
087600
087700 710-LOAD-PRODUCT-TABLE.
087800     MOVE 'N' TO WS-PRODUCT-EOF.
087900     MOVE 0   TO PRD-TABLE-COUNT.
088000     PERFORM 711-READ-PRODUCT-RECORD THRU 711-EXIT.
088100     PERFORM 712-STORE-PRODUCT-ENTRY THRU 712-EXIT
088200             UNTIL WS-PRODUCT-EOF = 'Y' .
088300 710-EXIT.
088400     EXIT.
088500
088600 711-READ-PRODUCT-RECORD.
088700     READ PRODUCT-FILE
088800       AT END MOVE 'Y' TO WS-PRODUCT-EOF .
088900     EVALUATE WS-PRODUCT-STATUS
089000        WHEN '00'
089100             CONTINUE
089200        WHEN '10'
089300             MOVE 'Y' TO WS-PRODUCT-EOF
089400        WHEN OTHER
089500            DISPLAY 'ERROR ON PRODUCT FILE READ.  RC: '
089600                         WS-PRODUCT-STATUS
089700            MOVE 'Y' TO WS-PRODUCT-EOF
089800     END-EVALUATE .
089900 711-EXIT.
090000     EXIT.
090100
090200 712-STORE-PRODUCT-ENTRY.
090300     ADD 1 TO PRD-TABLE-COUNT.
090400     SET PRD-IDX TO PRD-TABLE-COUNT.
090500     MOVE PRD-CODE               TO PRD-T-CODE(PRD-IDX).
090600     MOVE PRD-NAME               TO PRD-T-NAME(PRD-IDX).
090700     MOVE PRD-STATUS              TO PRD-T-STATUS(PRD-IDX).
090800     MOVE PRD-TXN-STATUS          TO PRD-T-TXN-STATUS(PRD-IDX).
090900     MOVE PRD-RISK-LEVEL          TO PRD-T-RISK-LEVEL(PRD-IDX).
091000     MOVE PRD-MIN-INITIAL         TO PRD-T-MIN-INITIAL(PRD-IDX).
091100     MOVE PRD-MIN-ADDITIONAL      TO PRD-T-MIN-ADDITIONAL(PRD-IDX).
091200     MOVE PRD-MAX-AMOUNT          TO PRD-T-MAX-AMOUNT(PRD-IDX).
091300     MOVE PRD-AMOUNT-UNIT         TO PRD-T-AMOUNT-UNIT(PRD-IDX).
091400     MOVE PRD-DAILY-QUOTA         TO PRD-T-DAILY-QUOTA(PRD-IDX).
091500     MOVE 0                       TO PRD-T-QUOTA-USED(PRD-IDX).
091600     MOVE PRD-ALLOWED-CHANNELS    TO PRD-T-ALLOWED-CHANNELS(PRD-IDX).
091700     MOVE PRD-CURRENCY            TO PRD-T-CURRENCY(PRD-IDX).
091800     MOVE PRD-FEE-RATE            TO PRD-T-FEE-RATE(PRD-IDX).
091900     MOVE 0                       TO PRD-T-ACC-COUNT(PRD-IDX).
092000     MOVE 0                       TO PRD-T-ACC-AMOUNT(PRD-IDX).
092100     PERFORM 711-READ-PRODUCT-RECORD THRU 711-EXIT.
092200 712-EXIT.
092300     EXIT.
092400
092500 720-LOAD-CUSTOMER-TABLE.
092600     MOVE 'N' TO WS-CUSTOMER-EOF.
092700     MOVE 0   TO CUS-TABLE-COUNT.
092800     PERFORM 721-READ-CUSTOMER-RECORD THRU 721-EXIT.
092900     PERFORM 722-STORE-CUSTOMER-ENTRY THRU 722-EXIT
093000             UNTIL WS-CUSTOMER-EOF = 'Y' .
093100 720-EXIT.
093200     EXIT.
093300
093400 721-READ-CUSTOMER-RECORD.
093500     READ CUSTOMER-FILE
093600       AT END MOVE 'Y' TO WS-CUSTOMER-EOF .
093700     EVALUATE WS-CUSTOMER-STATUS
093800        WHEN '00'
093900             CONTINUE
094000        WHEN '10'
094100             MOVE 'Y' TO WS-CUSTOMER-EOF
094200        WHEN OTHER
094300            DISPLAY 'ERROR ON CUSTOMER FILE READ.  RC: '
094400                         WS-CUSTOMER-STATUS
094500            MOVE 'Y' TO WS-CUSTOMER-EOF
094600     END-EVALUATE .
094700 721-EXIT.
094800     EXIT.
094900
095000 722-STORE-CUSTOMER-ENTRY.
095100     ADD 1 TO CUS-TABLE-COUNT.
095200     SET CUS-IDX TO CUS-TABLE-COUNT.
095300     MOVE CUS-ID              TO CUS-T-ID(CUS-IDX).
095400     MOVE CUS-NAME            TO CUS-T-NAME(CUS-IDX).
095500     MOVE CUS-TYPE            TO CUS-T-TYPE(CUS-IDX).
095600     MOVE CUS-ACCOUNT-NUMBER  TO CUS-T-ACCOUNT-NUMBER(CUS-IDX).
095700     MOVE CUS-ACCOUNT-STATUS  TO CUS-T-ACCOUNT-STATUS(CUS-IDX).
095800     MOVE CUS-RISK-TOLERANCE  TO CUS-T-RISK-TOLERANCE(CUS-IDX).
095900     MOVE CUS-SUIT-EXPIRED    TO CUS-T-SUIT-EXPIRED(CUS-IDX).
096000     PERFORM 721-READ-CUSTOMER-RECORD THRU 721-EXIT.
096100 722-EXIT.
096200     EXIT.
096300
096400 730-LOAD-HOLDING-TABLE.
096500     MOVE 'N' TO WS-HOLDING-EOF.
096600     MOVE 0   TO HLD-TABLE-COUNT.
096700     PERFORM 731-READ-HOLDING-RECORD THRU 731-EXIT.
096800     PERFORM 732-STORE-HOLDING-ENTRY THRU 732-EXIT
096900             UNTIL WS-HOLDING-EOF = 'Y' .
097000 730-EXIT.
097100     EXIT.
097200
097300 731-READ-HOLDING-RECORD.
097400     READ HOLDING-FILE
097500       AT END MOVE 'Y' TO WS-HOLDING-EOF .
097600     EVALUATE WS-HOLDING-STATUS
097700        WHEN '00'
097800             CONTINUE
097900        WHEN '10'
098000             MOVE 'Y' TO WS-HOLDING-EOF
098100        WHEN OTHER
098200            DISPLAY 'ERROR ON HOLDING FILE READ.  RC: '
098300                         WS-HOLDING-STATUS
098400            MOVE 'Y' TO WS-HOLDING-EOF
098500     END-EVALUATE .
098600 731-EXIT.
098700     EXIT.
098800
098900 732-STORE-HOLDING-ENTRY.
099000     ADD 1 TO HLD-TABLE-COUNT.
099100     SET HLD-IDX TO HLD-TABLE-COUNT.
099200     MOVE HLD-CUSTOMER-ID  TO HLD-T-CUSTOMER-ID(HLD-IDX).
099300     MOVE HLD-PRODUCT-CODE TO HLD-T-PRODUCT-CODE(HLD-IDX).
099400     PERFORM 731-READ-HOLDING-RECORD THRU 731-EXIT.
099500 732-EXIT.
099600     EXIT.
099700
099800 740-LOAD-COUPON-TABLE.
099900     MOVE 'N' TO WS-COUPON-EOF.
100000     MOVE 0   TO CPN-TABLE-COUNT.
100100     PERFORM 741-READ-COUPON-RECORD THRU 741-EXIT.
100200     PERFORM 742-STORE-COUPON-ENTRY THRU 742-EXIT
100300             UNTIL WS-COUPON-EOF = 'Y' .
100400 740-EXIT.
100500     EXIT.
100600
100700 741-READ-COUPON-RECORD.
100800     READ COUPON-FILE
100900       AT END MOVE 'Y' TO WS-COUPON-EOF .
101000     EVALUATE WS-COUPON-STATUS
101100        WHEN '00'
101200             CONTINUE
101300        WHEN '10'
101400             MOVE 'Y' TO WS-COUPON-EOF
101500        WHEN OTHER
101600            DISPLAY 'ERROR ON COUPON FILE READ.  RC: '
101700                         WS-COUPON-STATUS
101800            MOVE 'Y' TO WS-COUPON-EOF
101900     END-EVALUATE .
102000 741-EXIT.
102100     EXIT.
102200
102300 742-STORE-COUPON-ENTRY.
102400     ADD 1 TO CPN-TABLE-COUNT.
102500     SET CPN-IDX TO CPN-TABLE-COUNT.
102600     MOVE CPN-ID              TO CPN-T-ID(CPN-IDX).
102700     MOVE CPN-CUSTOMER-ID     TO CPN-T-CUSTOMER-ID(CPN-IDX).
102800     MOVE CPN-TYPE            TO CPN-T-TYPE(CPN-IDX).
102900     MOVE CPN-DISCOUNT-RATE   TO CPN-T-DISCOUNT-RATE(CPN-IDX).
103000     MOVE CPN-DISCOUNT-AMOUNT TO CPN-T-DISCOUNT-AMOUNT(CPN-IDX).
103100     MOVE CPN-STATUS          TO CPN-T-STATUS(CPN-IDX).
103200     PERFORM 741-READ-COUPON-RECORD THRU 741-EXIT.
103300 742-EXIT.
103400     EXIT.
103500
103600 750-READ-RUN-PARAMETER.
103700*                                                                 FNDS0011
103800*    PROCESSING TIME IS A RUN PARAMETER, NOT THE WALL CLOCK --    FNDS0011
103900*    IF THE PARM FILE IS EMPTY THE RUN FALLS BACK TO THE TIME     FNDS0011
104000*    OF DAY THE JOB STARTED.                      -- WDH 04/02/01 FNDS0011
104100     READ PARM-FILE
104200       AT END MOVE 'Y' TO WS-PARM-EOF .
104300     IF WS-PARM-EOF = 'Y'
104400         COMPUTE WS-RUN-TIME = (CURRENT-HOUR   * 10000)
104500                             + (CURRENT-MINUTE  * 100)
104600                             +  CURRENT-SECOND
104700     ELSE
104800         MOVE PARM-RUN-TIME TO WS-RUN-TIME
104900     END-IF.
105000 750-EXIT.
105100     EXIT.
105200
105300 790-CLOSE-FILES.
105400     CLOSE REQUEST-FILE .
105500     CLOSE PRODUCT-FILE .
105600     CLOSE CUSTOMER-FILE .
105700     CLOSE HOLDING-FILE .
105800     CLOSE COUPON-FILE .
105900     CLOSE PARM-FILE .
106000     CLOSE TRANSACTION-FILE .
106100     CLOSE SHARE-FILE .
106200     CLOSE COUPON-USAGE-FILE .
106300     CLOSE REPORT-FILE .
106400
106500 800-INIT-REPORT.
106600     MOVE CURRENT-YEAR   TO RPT-YY.
106700     MOVE CURRENT-MONTH  TO RPT-MM.
106800     MOVE CURRENT-DAY    TO RPT-DD.
106900     MOVE CURRENT-HOUR   TO RPT-HH.
107000     MOVE CURRENT-MINUTE TO RPT-MIN.
107100     MOVE CURRENT-SECOND TO RPT-SS.
107200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
107300     MOVE WS-RUN-TIME-HH TO RPT-PROC-HH.
107400     MOVE WS-RUN-TIME-MM TO RPT-PROC-MM.
107500     MOVE WS-RUN-TIME-SS TO RPT-PROC-SS.
107600     WRITE REPORT-RECORD FROM RPT-PROC-TIME-LINE.
107700
107800 830-REPORT-TRANSACTION-DETAIL.
107900     MOVE TXN-SERIAL-NUMBER TO RPT-TRAN-SERIAL.
108000     MOVE TXN-CUSTOMER-ID   TO RPT-TRAN-CUSTOMER.
108100     MOVE TXN-PRODUCT-CODE  TO RPT-TRAN-PRODUCT.
108200     MOVE TXN-AMOUNT        TO RPT-TRAN-AMOUNT.
108300     MOVE TXN-FINAL-FEE     TO RPT-TRAN-FEE.
108400     MOVE TXN-STATUS        TO RPT-TRAN-STATUS.
108500     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
108600
108700 850-REPORT-PRODUCT-TOTALS.
108800     WRITE REPORT-RECORD FROM RPT-PRODUCT-HDR1 AFTER 2.
108900     WRITE REPORT-RECORD FROM RPT-PRODUCT-HDR2 AFTER 1.
109000     PERFORM 851-REPORT-ONE-PRODUCT THRU 851-EXIT
109100             VARYING PRD-IDX FROM 1 BY 1
109200             UNTIL PRD-IDX > PRD-TABLE-COUNT .
109300 850-EXIT.
109400     EXIT.
109500
109600 851-REPORT-ONE-PRODUCT.
109700     IF PRD-T-ACC-COUNT(PRD-IDX) > 0
109800         MOVE PRD-T-CODE(PRD-IDX)       TO RPT-PROD-CODE
109900         MOVE PRD-T-NAME(PRD-IDX)       TO RPT-PROD-NAME
110000         MOVE PRD-T-ACC-COUNT(PRD-IDX)  TO RPT-PROD-COUNT
110100         MOVE PRD-T-ACC-AMOUNT(PRD-IDX) TO RPT-PROD-AMOUNT
110200         WRITE REPORT-RECORD FROM RPT-PRODUCT-DETAIL
110300     END-IF.
110400 851-EXIT.
110500     EXIT.
110600
110700 860-REPORT-GRAND-TOTALS.
110800     WRITE REPORT-RECORD FROM RPT-GRAND-HDR AFTER 2.
110900     MOVE 'REQUESTS READ'            TO RPT-STAT-LABEL.
111000     MOVE NUM-REQUESTS-READ          TO RPT-STAT-COUNT.
111100     MOVE 0                          TO RPT-STAT-AMOUNT.
111200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
111300     MOVE 'REQUESTS ACCEPTED'        TO RPT-STAT-LABEL.
111400     MOVE NUM-REQUESTS-ACCEPTED      TO RPT-STAT-COUNT.
111500     MOVE TOT-AMOUNT-ACCEPTED        TO RPT-STAT-AMOUNT.
111600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
111700     MOVE 'REQUESTS REJECTED'        TO RPT-STAT-LABEL.
111800     MOVE NUM-REQUESTS-REJECTED      TO RPT-STAT-COUNT.
111900     MOVE 0                          TO RPT-STAT-AMOUNT.
112000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
112100     MOVE 'COUPONS APPLIED'          TO RPT-STAT-LABEL.
112200     MOVE NUM-COUPONS-APPLIED        TO RPT-STAT-COUNT.
112300     MOVE TOT-DISCOUNT-GRANTED       TO RPT-STAT-AMOUNT.
112400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
112500     MOVE 'FIRST-TIME SHARE RECORDS' TO RPT-STAT-LABEL.
112600     MOVE NUM-FIRST-TIME-SHARES      TO RPT-STAT-COUNT.
112700     MOVE 0                          TO RPT-STAT-AMOUNT.
112800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
112900     MOVE 'ORIGINAL FEES'            TO RPT-STAT-LABEL.
113000     MOVE 0                          TO RPT-STAT-COUNT.
113100     MOVE TOT-ORIGINAL-FEE           TO RPT-STAT-AMOUNT.
113200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
113300     MOVE 'FINAL FEES'               TO RPT-STAT-LABEL.
113400     MOVE 0                          TO RPT-STAT-COUNT.
113500     MOVE TOT-FINAL-FEE              TO RPT-STAT-AMOUNT.
113600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
113700     MOVE 'TOTAL DEDUCTION'          TO RPT-STAT-LABEL.
113800     MOVE 0                          TO RPT-STAT-COUNT.
113900     MOVE TOT-DEDUCTION              TO RPT-STAT-AMOUNT.
114000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
