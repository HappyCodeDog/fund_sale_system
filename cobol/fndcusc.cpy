000100****************************************************************
000200* FNDCUSC -- CUSTOMER ACCOUNT MASTER RECORD                     *
000300*                                                                *
000400* FLAT CUSTOMER MASTER FILE RECORD ONLY.  THE IN-STORAGE TABLE   *
000500* FNDSUB01 LOADS THIS FILE INTO IS DESCRIBED SEPARATELY IN       *
000600* FNDCUST.                                         -- WDH 04/02/01 *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   03/14/91  DWS  0091  ORIGINAL LAYOUT                          FNDCC001
001000*   11/02/92  RTJ  0114  ADDED CUS-ACCOUNT-NUMBER (16 BYTES)      FNDCC002
001100*                        TO SUPPORT THE WIDER CASH ACCOUNT FORMAT FNDCC002
001200*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCC003
001300*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCC003
001400*   04/02/01  WDH  0241  MOVED THE IN-STORAGE TABLE OUT TO ITS    FNDCC004
001500*                        OWN COPYBOOK, FNDCUST                    FNDCC004
001600****************************************************************
001700 01  FND-CUSTOMER-RECORD.
001800     05  CUS-ID                  PIC X(10).
001900     05  CUS-NAME                PIC X(30).
002000     05  CUS-TYPE                PIC X(01).
002100         88  CUS-TY-INDIVIDUAL          VALUE 'I'.
002200         88  CUS-TY-CORPORATE           VALUE 'C'.
002300         88  CUS-TY-PRIVATE-BANKING     VALUE 'P'.
002400     05  CUS-ACCOUNT-NUMBER      PIC X(16).
002500     05  CUS-ACCOUNT-STATUS      PIC X(01).
002600         88  CUS-ST-ACTIVE              VALUE 'A'.
002700         88  CUS-ST-FROZEN              VALUE 'F'.
002800         88  CUS-ST-CLOSED              VALUE 'C'.
002900         88  CUS-ST-SUSPENDED           VALUE 'S'.
003000     05  CUS-RISK-TOLERANCE      PIC 9(01).
003100     05  CUS-SUIT-EXPIRED        PIC X(01).
003200         88  CUS-SUITABILITY-EXPIRED    VALUE 'Y'.
003300     05  FILLER                  PIC X(10).
