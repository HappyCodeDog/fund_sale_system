000100****************************************************************
000200* FNDCPNC -- MARKETING COUPON RECORD                            *
000300*                                                                *
000400* FLAT COUPON MASTER FILE RECORD ONLY -- SEE FNDCPNT FOR THE     *
000500* IN-STORAGE TABLE.                                -- WDH 04/02/01 *
000600*                                                                *
000700* CHANGE LOG                                                     *
000800*   09/10/94  RTJ  0151  ORIGINAL LAYOUT FOR MARKETING TIE-IN     FNDCU001
000900*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCU002
001000*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCU002
001100*   04/02/01  WDH  0241  MOVED THE IN-STORAGE TABLE OUT TO ITS    FNDCU003
001200*                        OWN COPYBOOK, FNDCPNT                    FNDCU003
001300****************************************************************
001400 01  FND-COUPON-RECORD.
001500     05  CPN-ID                  PIC X(10).
001600     05  CPN-CUSTOMER-ID         PIC X(10).
001700     05  CPN-TYPE                PIC X(01).
001800         88  CPN-TY-RATE                VALUE 'R'.
001900         88  CPN-TY-FIXED               VALUE 'F'.
002000     05  CPN-DISCOUNT-RATE       PIC 9(01)V9(06).
002100     05  CPN-DISCOUNT-AMOUNT     PIC S9(09)V99.
002200     05  CPN-STATUS              PIC X(01).
002300         88  CPN-ST-AVAILABLE           VALUE 'A'.
002400         88  CPN-ST-USED                VALUE 'U'.
002500         88  CPN-ST-EXPIRED             VALUE 'E'.
002600     05  FILLER                  PIC X(05).
