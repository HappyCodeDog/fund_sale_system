000100****************************************************************
000200* FNDCPNT -- MARKETING COUPON IN-STORAGE TABLE                  *
000300*                                                                *
000400* LOADED ENTIRE BY FNDSUB01 AT START-UP.  SEARCHED BY COUPON ID  *
000500* WHEN A REQUEST CARRIES A NON-BLANK REQ-COUPON-ID.              *
000600*                                                                *
000700* CHANGE LOG                                                     *
000800*   09/10/94  RTJ  0151  ORIGINAL LAYOUT FOR MARKETING TIE-IN     FNDCT001
000900*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCT002
001000*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCT002
001100*   04/02/01  WDH  0241  SPLIT OUT OF FNDCPNC                     FNDCT003
001200****************************************************************
001300 01  CPN-TABLE-AREA.
001400     05  CPN-TABLE-COUNT         PIC S9(04) COMP VALUE 0.
001500     05  CPN-TABLE OCCURS 0 TO 3000 TIMES
001600                  DEPENDING ON CPN-TABLE-COUNT
001700                  INDEXED BY CPN-IDX.
001800         10  CPN-T-ID                PIC X(10).
001900         10  CPN-T-CUSTOMER-ID       PIC X(10).
002000         10  CPN-T-TYPE              PIC X(01).
002100         10  CPN-T-DISCOUNT-RATE     PIC 9(01)V9(06) COMP-3.
002200         10  CPN-T-DISCOUNT-AMOUNT   PIC S9(09)V99 COMP-3.
002300         10  CPN-T-STATUS            PIC X(01).
