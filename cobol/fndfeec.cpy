000100****************************************************************
000200* FNDFEEC -- FEE CALCULATION LINKAGE AREA                       *
000300*                                                                *
000400* PASSED BY REFERENCE FROM FNDSUB01 TO THE FNDFEE01 FEE          *
000500* CALCULATION SUBROUTINE.  CALLER FILLS THE INPUT GROUP, THE     *
000600* SUBROUTINE FILLS THE OUTPUT GROUP AND SETS FC-RETURN-CODE.     *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900*   02/18/95  RTJ  0168  ORIGINAL LAYOUT                          FNDCF001
001000*   07/30/96  RTJ  0183  ADDED FC-EFFECTIVE-RATE (INFORMATIONAL)  FNDCF002
001100*   06/19/98  MPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE FIELDS  FNDCF003
001200*                        IN THIS COPYBOOK, NO CHANGES REQUIRED    FNDCF003
001300****************************************************************
001400 01  FND-FEE-CALC-AREA.
001500*        ---------------  INPUT  ---------------
001600     05  FC-AMOUNT               PIC S9(11)V99 COMP-3.
001700     05  FC-FEE-RATE             PIC S9(01)V9(06) COMP-3.
001800     05  FC-COUPON-PRESENT       PIC X(01).
001900         88  FC-HAS-COUPON              VALUE 'Y'.
002000     05  FC-COUPON-TYPE          PIC X(01).
002100         88  FC-COUPON-IS-RATE          VALUE 'R'.
002200         88  FC-COUPON-IS-FIXED         VALUE 'F'.
002300     05  FC-DISCOUNT-RATE        PIC 9(01)V9(06) COMP-3.
002400     05  FC-DISCOUNT-AMOUNT-IN   PIC S9(09)V99 COMP-3.
002500*        ---------------  OUTPUT ---------------
002600     05  FC-ORIGINAL-FEE         PIC S9(11)V99 COMP-3.
002700     05  FC-DISCOUNT-GRANTED     PIC S9(11)V99 COMP-3.
002800     05  FC-FINAL-FEE            PIC S9(11)V99 COMP-3.
002900     05  FC-EFFECTIVE-RATE       PIC S9(01)V9(06) COMP-3.
003000     05  FC-TOTAL-DEDUCTION      PIC S9(13)V99 COMP-3.
003100     05  FC-RETURN-CODE          PIC S9(04) COMP.
003200         88  FC-RC-OK                   VALUE 0.
003300         88  FC-RC-BAD-AMOUNT           VALUE 4.
