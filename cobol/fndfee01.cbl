000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FNDFEE01.
000400 AUTHOR. R T JABLONSKI.
000500 INSTALLATION. RETAIL FUNDS PROCESSING - BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 02/18/95.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000*
001100******************************************************************
001200* FEE CALCULATION SUBROUTINE FOR THE FUND SUBSCRIPTION BATCH.     *
001300* CALLED ONCE PER ACCEPTED REQUEST BY FNDSUB01 (PARAGRAPH         *
001400* 300-CALCULATE-FEE) AFTER VALIDATION HAS PASSED.  GIVEN THE      *
001500* SUBSCRIPTION AMOUNT, THE PRODUCT FEE RATE, AND (OPTIONALLY) A   *
001600* COUPON, RETURNS THE ORIGINAL FEE, THE DISCOUNT GRANTED, THE     *
001700* FINAL FEE, THE EFFECTIVE RATE AND THE TOTAL DEDUCTION.  ALL     *
001800* MONEY RESULTS ARE ROUNDED HALF-UP TO 2 DECIMALS AS THEY ARE     *
001900* COMPUTED -- NEVER TRUNCATED.                                    *
002000*                                                                 *
002100* CHANGE LOG                                                      *
002200*   02/18/95  RTJ  0168  ORIGINAL PROGRAM, RATE COUPONS ONLY      FNDF0001
002300*   07/30/96  RTJ  0183  ADDED FIXED-AMOUNT COUPON TYPE (TYPE F)  FNDF0002
002400*                        AND THE EFFECTIVE-FEE-RATE OUTPUT        FNDF0002
002500*   03/11/97  WDH  0201  FLOOR FIXED-COUPON DISCOUNT AT THE       FNDF0003
002600*                        ORIGINAL FEE SO FINAL FEE NEVER GOES     FNDF0003
002700*                        NEGATIVE (PROD INCIDENT 97-0411)         FNDF0003
002800*   06/19/98  MPK  Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS IN     FNDF0004
002900*                        THIS PROGRAM, NO CHANGES REQUIRED        FNDF0004
003000*   01/25/02  WDH  0255  REJECT ZERO-OR-NEGATIVE AMOUNT WITH      FNDF0005
003100*                        FC-RETURN-CODE 4 INSTEAD OF ABENDING ON  FNDF0005
003200*                        THE EFFECTIVE-RATE DIVIDE                FNDF0005
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*                                                                 FNDF0006
004500 01  WS-MISC-FIELDS.                                              FNDF0006
004600     05  PARA-NAME               PIC X(40)  VALUE SPACES.
004700     05  WS-RATE-COMPLEMENT      PIC 9(01)V9(06) COMP-3 VALUE 0.
004800     05  WS-ZERO-AMOUNT-SW       PIC X(01)  VALUE 'N'.
004900         88  WS-ZERO-AMOUNT             VALUE 'Y'.
004901     05  WS-CALL-COUNT           PIC S9(07) COMP VALUE 0.
004902     05  FILLER                  PIC X(10)  VALUE SPACES.
005000*                                                                 FNDF0006
005100* ALTERNATE VIEW OF THE DISCOUNT RATE USED ONLY TO DISPLAY IT IN  FNDF0006
005200* DIAGNOSTIC MESSAGES AS A WHOLE-PERCENT NUMBER -- RTJ 07/30/96   FNDF0006
005300 01  WS-DISCOUNT-RATE-PCT        PIC 9(01)V9(06) COMP-3 VALUE 0.  FNDF0006
005400 01  WS-DISCOUNT-RATE-PCT-X REDEFINES WS-DISCOUNT-RATE-PCT.       FNDF0006
005500     05  WS-DRP-WHOLE            PIC 9(01).
005600     05  WS-DRP-DECIMAL          PIC 9(06).
005700*                                                                 FNDF0006
005800* ALTERNATE VIEW OF FC-RETURN-CODE USED BY THE ABEND-DUMP         FNDF0006
005900* DISPLAY WHEN AN UNEXPECTED INPUT COMBINATION IS SEEN.           FNDF0006
006000 01  WS-RETURN-CODE-DISPLAY      PIC S9(04) COMP VALUE 0.         FNDF0006
006100 01  WS-RETURN-CODE-DISPLAY-X REDEFINES WS-RETURN-CODE-DISPLAY.   FNDF0006
006200     05  FILLER                  PIC X(02).
006210*                                                                 FNDF0006
006220* DUMP AREA FOR THE INPUT GROUP, USED ONLY IN THE ABEND DISPLAY   FNDF0006
006230* IN 050-EDIT-INPUT WHEN FC-AMOUNT FAILS THE SANITY CHECK.        FNDF0006
006240 01  WS-INPUT-DUMP               PIC S9(11)V99 COMP-3 VALUE 0.    FNDF0006
006250 01  WS-INPUT-DUMP-X REDEFINES WS-INPUT-DUMP.                     FNDF0006
006260     05  WS-ID-SIGN              PIC X(01).
006270     05  FILLER                  PIC X(06).
006300
006400 LINKAGE SECTION.
006500 COPY FNDFEEC.
006600
006700******************************************************************
006800 PROCEDURE DIVISION USING FND-FEE-CALC-AREA.
006900******************************************************************
007000
007100 000-MAIN-LINE.
007150     ADD 1 TO WS-CALL-COUNT.
007200     PERFORM 050-EDIT-INPUT         THRU 050-EXIT.
007300     IF FC-RC-OK
007400         PERFORM 100-CALC-ORIGINAL-FEE  THRU 100-EXIT
007500         PERFORM 200-APPLY-COUPON       THRU 200-EXIT
007600         PERFORM 300-CALC-EFFECTIVE-RATE THRU 300-EXIT
007700         PERFORM 400-CALC-TOTAL-DEDUCTION THRU 400-EXIT
007800     END-IF.
007900     GOBACK.
008000
008100 050-EDIT-INPUT.
008200     MOVE "050-EDIT-INPUT" TO PARA-NAME.
008300     MOVE 0 TO FC-RETURN-CODE.
008400     MOVE SPACES TO WS-ZERO-AMOUNT-SW.
008500     IF FC-AMOUNT NOT > 0
008600         MOVE 4 TO FC-RETURN-CODE
008700         MOVE "Y" TO WS-ZERO-AMOUNT-SW
008750         MOVE FC-AMOUNT TO WS-INPUT-DUMP
008800     END-IF.
008900 050-EXIT.
009000     EXIT.
009100
009200 100-CALC-ORIGINAL-FEE.
009300     MOVE "100-CALC-ORIGINAL-FEE" TO PARA-NAME.
009400*                                                                 FNDF0007
009500*    ORIGINAL-FEE = SUBSCRIPTION-AMOUNT TIMES FEE-RATE, ROUNDED   FNDF0007
009600*    HALF-UP TO 2 DECIMALS.                                       FNDF0007
009700     COMPUTE FC-ORIGINAL-FEE ROUNDED =
009800             FC-AMOUNT * FC-FEE-RATE.
009900     MOVE FC-ORIGINAL-FEE TO FC-FINAL-FEE.
010000     MOVE 0               TO FC-DISCOUNT-GRANTED.
010100 100-EXIT.
010200     EXIT.
010300
010400 200-APPLY-COUPON.
010500     MOVE "200-APPLY-COUPON" TO PARA-NAME.
010600     IF FC-HAS-COUPON
010700         IF FC-COUPON-IS-RATE
010800             PERFORM 210-APPLY-RATE-COUPON THRU 210-EXIT
010900         ELSE
011000             IF FC-COUPON-IS-FIXED
011100                 PERFORM 220-APPLY-FIXED-COUPON THRU 220-EXIT
011200             END-IF
011300         END-IF
011400     END-IF.
011500 200-EXIT.
011600     EXIT.
011700
011800 210-APPLY-RATE-COUPON.
011900     MOVE "210-APPLY-RATE-COUPON" TO PARA-NAME.
012000*                                                                 FNDF0008
012100*    FINAL-FEE = ORIGINAL-FEE TIMES (1 MINUS DISCOUNT-RATE),      FNDF0008
012200*    ROUNDED HALF-UP; DISCOUNT = ORIGINAL-FEE MINUS FINAL-FEE.    FNDF0008
012300     COMPUTE WS-RATE-COMPLEMENT = 1 - FC-DISCOUNT-RATE.
012400     COMPUTE FC-FINAL-FEE ROUNDED =
012500             FC-ORIGINAL-FEE * WS-RATE-COMPLEMENT.
012600     COMPUTE FC-DISCOUNT-GRANTED ROUNDED =
012700             FC-ORIGINAL-FEE - FC-FINAL-FEE.
012800 210-EXIT.
012900     EXIT.
013000
013100 220-APPLY-FIXED-COUPON.
013200     MOVE "220-APPLY-FIXED-COUPON" TO PARA-NAME.
013300*                                                                 FNDF0009
013400*    FINAL-FEE = MAX(ORIGINAL-FEE MINUS DISCOUNT-AMOUNT, 0).      FNDF0009
013500*    FLOORED AT ZERO PER INCIDENT 97-0411 -- SEE CHANGE LOG.      FNDF0009
013600     IF FC-DISCOUNT-AMOUNT-IN >= FC-ORIGINAL-FEE
013700         MOVE 0 TO FC-FINAL-FEE
013800     ELSE
013900         COMPUTE FC-FINAL-FEE ROUNDED =
014000                 FC-ORIGINAL-FEE - FC-DISCOUNT-AMOUNT-IN
014100     END-IF.
014200     COMPUTE FC-DISCOUNT-GRANTED ROUNDED =
014300             FC-ORIGINAL-FEE - FC-FINAL-FEE.
014400 220-EXIT.
014500     EXIT.
014600
014700 300-CALC-EFFECTIVE-RATE.
014800     MOVE "300-CALC-EFFECTIVE-RATE" TO PARA-NAME.
014900*                                                                 FNDF0010
015000*    INFORMATIONAL ONLY -- NOT USED IN ANY DOWNSTREAM EDIT.       FNDF0010
015100     IF WS-ZERO-AMOUNT
015200         MOVE 0 TO FC-EFFECTIVE-RATE
015300     ELSE
015400         COMPUTE FC-EFFECTIVE-RATE ROUNDED =
015500                 FC-FINAL-FEE / FC-AMOUNT
015600     END-IF.
015700 300-EXIT.
015800     EXIT.
015900
016000 400-CALC-TOTAL-DEDUCTION.
016100     MOVE "400-CALC-TOTAL-DEDUCTION" TO PARA-NAME.
016200     COMPUTE FC-TOTAL-DEDUCTION ROUNDED =
016300             FC-AMOUNT + FC-FINAL-FEE.
016400 400-EXIT.
016500     EXIT.
