000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FNDCMP01.
000400 AUTHOR. D W STOUT.
000500 INSTALLATION. RETAIL FUNDS PROCESSING - BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 02/18/95.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000*
001100******************************************************************
001200* COMPENSATION SWEEP FOR THE FUND SUBSCRIPTION BATCH.              *
001300*                                                                  *
001400* READS THE TRANSACTION FILE FNDSUB01 WROTE ON A PRIOR RUN.  ANY   *
001500* TRANSACTION THAT FAILED (TXN-STATUS = FA) AFTER THE COUPON WAS   *
001600* CONSUMED, THE ACCOUNTING ENTRY WAS POSTED, OR THE AMOUNT WAS     *
001700* FROZEN -- I.E. TXN-SAGA-STATE IS CU, AC, OR FC -- LEFT SOME      *
001800* DOWNSTREAM WORK HALF-DONE.  THIS PROGRAM DOES NOT UNDO THAT      *
001900* WORK ITSELF; IT WRITES A COMPENSATION ORDER FOR CORE BANKING /   *
002000* MARKETING TO ACT ON, IN THE REVERSE ORDER THE ORIGINAL STEPS     *
002100* WERE DONE, AND MARKS THE TRANSACTION SAGA STATE CP (COMPENSATING)*
002200* ON THE UPDATED COPY OF THE TRANSACTION FILE THIS RUN PRODUCES.   *
002300*                                                                  *
002400* THIS PROGRAM DOES NOT TOUCH SUCCESSFUL (TXN-STATUS = SU)         *
002500* TRANSACTIONS, NOR FAILURES WHOSE SAGA STATE IS STILL IN (NO      *
002600* DOWNSTREAM WORK WAS EVER DONE, SO THERE IS NOTHING TO UNDO).     *
002700*                                                                  *
002800* CHANGE LOG                                                       *
002900*   02/18/95  RTJ  0168  ORIGINAL PROGRAM, TO RUN THE DAY AFTER   FNDM0001
003000*                        FNDSUB01 AGAINST ITS TRANSACTION OUTPUT  FNDM0001
003100*   07/30/96  RTJ  0183  ADDED THE COUPON-RETURN LEG FOR SAGA     FNDM0002
003200*                        STATE CU (COUPON CONSUMED BUT NO         FNDM0002
003300*                        ACCOUNTING EVER POSTED)                  FNDM0002
003400*   03/11/97  WDH  0201  ADDED THE FREEZE LEG FOR SAGA STATE FC   FNDM0003
003500*                        (UNFREEZE THEN COUPON-RETURN)            FNDM0003
003600*   06/19/98  MPK  Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS IN     FNDM0004
003700*                        THIS PROGRAM, NO CHANGES REQUIRED        FNDM0004
003800*   04/02/01  WDH  0241  WRITES THE UPDATED TRANSACTION COPY TO   FNDM0005
003900*                        ITS OWN OUTPUT FILE RATHER THAN REWRITE  FNDM0005
004000*                        IN PLACE -- THE ORIGINAL FILE IS LINE    FNDM0005
004100*                        SEQUENTIAL AND CANNOT BE REWRITTEN       FNDM0005
004200*   08/14/02  WDH  0261  REPORT NOW COUNTS EACH COMPENSATION      FNDM0006
004300*                        ACTION TYPE SEPARATELY INSTEAD OF ONE    FNDM0006
004400*                        COMBINED TOTAL (REQUESTED BY OPERATIONS  FNDM0006
004500*                        FOR THE DAILY RECONCILIATION PACKET)     FNDM0006
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT TRANSACTION-FILE ASSIGN TO SUBTRAN
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-TRANIN-STATUS.
006100
006200     SELECT TRANSACTION-FILE-OUT ASSIGN TO SUBTRNU
006300         FILE STATUS  IS  WS-TRANOUT-STATUS.
006400
006500     SELECT COMPENSATION-FILE ASSIGN TO SUBCOMP
006600         FILE STATUS  IS  WS-COMP-STATUS.
006700
006800     SELECT REPORT-FILE ASSIGN TO SUBRPT
006900         FILE STATUS  IS  WS-REPORT-STATUS.
007000
007100******************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  TRANSACTION-FILE
007600     RECORDING MODE IS F.
007700 COPY FNDTXNC.
007800
007900 FD  TRANSACTION-FILE-OUT
008000     RECORDING MODE IS F.
008100 01  FND-TRANSACTION-RECORD-OUT.
008200     05  FILLER                  PIC X(225).
008300
008400 FD  COMPENSATION-FILE
008500     RECORDING MODE IS F.
008600 COPY FNDCMPC.
008700
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F.
009000 01  REPORT-RECORD               PIC X(132).
009100
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-YEAR            PIC 9(02).
009900         10  CURRENT-MONTH           PIC 9(02).
010000         10  CURRENT-DAY             PIC 9(02).
010100     05  CURRENT-TIME.
010200         10  CURRENT-HOUR            PIC 9(02).
010300         10  CURRENT-MINUTE          PIC 9(02).
010400         10  CURRENT-SECOND          PIC 9(02).
010500         10  CURRENT-HNDSEC          PIC 9(02).
010600*
010700 01  WS-FILE-STATUSES.
010800     05  WS-TRANIN-STATUS        PIC X(02) VALUE SPACES.
010900     05  WS-TRANOUT-STATUS       PIC X(02) VALUE SPACES.
011000     05  WS-COMP-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
011200     05  FILLER                  PIC X(10) VALUE SPACES.
011300*
011400 01  WS-EOF-SWITCHES.
011500     05  WS-TRANIN-EOF           PIC X(01) VALUE 'N'.
011600         88  TRANIN-EOF-REACHED        VALUE 'Y'.
011700     05  FILLER                  PIC X(09) VALUE SPACES.
011800*
011900 01  WS-SWITCHES.
012000     05  WS-COUPON-USED-SW       PIC X(01) VALUE 'N'.
012100         88  TXN-HAD-A-COUPON           VALUE 'Y'.
012200     05  FILLER                  PIC X(09) VALUE SPACES.
012300*
012400* REFERENCE-ID DECOMPOSITION -- EVERY COMPENSATION ORDER CARRIES  FNDM0008
012500* THE ORIGINAL SERIAL NUMBER AS ITS REFERENCE; THIS REDEFINE LETS FNDM0008
012600* 850-REPORT-COMPENSATION-STATS DISPLAY JUST THE 6-DIGIT SEQUENCE FNDM0008
012700* PORTION ON THE DETAIL LINE WITHOUT A SEPARATE WORKING FIELD.    FNDM0008
012800 01  WS-REFERENCE-ID             PIC X(23).
012900 01  WS-REFERENCE-ID-X REDEFINES WS-REFERENCE-ID.
013000     05  WS-REF-PREFIX           PIC X(03).
013100     05  WS-REF-YYYYMMDD         PIC 9(08).
013200     05  WS-REF-HHMMSS           PIC 9(06).
013300     05  WS-REF-SEQUENCE         PIC 9(06).
013400*
013500* DIAGNOSTIC-ONLY REDEFINE, SAME DEVICE AS THE ONE CARRIED IN     FNDM0008
013600* FNDSUB01 -- NOT REFERENCED IN NORMAL PROCESSING.                FNDM0008
013700 01  WS-COMP-TEST                PIC X(02).
013800 01  WS-COMP-TEST-N REDEFINES WS-COMP-TEST
013900                             PIC S9(3) COMP-3.
014000*
014100 01  WORK-VARIABLES.
014200     05  I                       PIC S9(09) COMP-3 VALUE +0.
014300*
014400 01  REPORT-TOTALS.
014500     05  NUM-TRANSACTIONS-READ      PIC S9(09) COMP-3 VALUE 0.
014600     05  NUM-REQUIRING-COMPENSATION PIC S9(09) COMP-3 VALUE 0.
014700     05  NUM-REVERSAL-ORDERS        PIC S9(09) COMP-3 VALUE 0.
014800     05  NUM-UNFREEZE-ORDERS        PIC S9(09) COMP-3 VALUE 0.
014900     05  NUM-COUPON-RETURN-ORDERS   PIC S9(09) COMP-3 VALUE 0.
015000*
015100*        *******************
015200*            report lines
015300*        *******************
015400 01  RPT-HEADER1.
015500     05  FILLER                     PIC X(40)
015600          VALUE 'FUND SUBSCRIPTION COMPENSATION SWEEP    '.
015700     05  FILLER PIC X(09) VALUE 'DATE:    '.
015800     05  RPT-MM                     PIC 99.
015900     05  FILLER                     PIC X     VALUE '/'.
016000     05  RPT-DD                     PIC 99.
016100     05  FILLER                     PIC X     VALUE '/'.
016200     05  RPT-YY                     PIC 99.
016300     05  FILLER                     PIC X(20)
016400                    VALUE ' (mm/dd/yy)   TIME: '.
016500     05  RPT-HH                     PIC 99.
016600     05  FILLER                     PIC X     VALUE ':'.
016700     05  RPT-MIN                    PIC 99.
016800     05  FILLER                     PIC X     VALUE ':'.
016900     05  RPT-SS                     PIC 99.
017000     05  FILLER                     PIC X(07) VALUE SPACES.
017100 01  RPT-STATS-HDR.
017200     05  FILLER PIC X(30) VALUE 'COMPENSATION SWEEP TOTALS'.
017300     05  FILLER PIC X(102) VALUE SPACES.
017400 01  RPT-STATS-DETAIL.
017500     05  RPT-STAT-LABEL             PIC X(40).
017600     05  RPT-STAT-COUNT             PIC ZZZ,ZZZ,ZZ9.
017700     05  FILLER                     PIC X(85) VALUE SPACES.
017800 01  RPT-ORDER-DETAIL.
017900     05  FILLER                     PIC X(08) VALUE ' ORDER: '.
018000     05  RPT-ORD-ACTION             PIC X(01).
018100     05  FILLER                     PIC X(02) VALUE SPACES.
018200     05  RPT-ORD-REFERENCE          PIC X(23).
018300     05  FILLER                     PIC X(02) VALUE SPACES.
018400     05  RPT-ORD-SEQUENCE           PIC 9(06).
018500     05  FILLER                     PIC X(90) VALUE SPACES.
018600*
018700******************************************************************
018800 PROCEDURE DIVISION.
018900******************************************************************
019000
019100 000-MAIN.
019200     ACCEPT CURRENT-DATE FROM DATE.
019300     ACCEPT CURRENT-TIME FROM TIME.
019400     DISPLAY 'FNDCMP01 STARTED DATE = ' CURRENT-MONTH '/'
019500            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
019600     DISPLAY '               TIME = ' CURRENT-HOUR ':'
019700            CURRENT-MINUTE ':' CURRENT-SECOND .
019800
019900     PERFORM 700-OPEN-FILES.
020000     PERFORM 800-INIT-REPORT.
020100
020200     PERFORM 010-READ-TRANSACTION THRU 010-EXIT.
020300     PERFORM 100-PROCESS-TRANSACTION THRU 100-EXIT
020400             UNTIL TRANIN-EOF-REACHED .
020500
020600     PERFORM 850-REPORT-COMPENSATION-STATS.
020700     PERFORM 790-CLOSE-FILES.
020800
020900     GOBACK .
021000
021100 010-READ-TRANSACTION.
021200     READ TRANSACTION-FILE
021300       AT END MOVE 'Y' TO WS-TRANIN-EOF .
021400     EVALUATE WS-TRANIN-STATUS
021500        WHEN '00'
021600             ADD 1 TO NUM-TRANSACTIONS-READ
021700        WHEN '10'
021800             MOVE 'Y' TO WS-TRANIN-EOF
021900        WHEN OTHER
022000            DISPLAY 'ERROR ON TRANSACTION FILE READ.  RC: '
022100                         WS-TRANIN-STATUS
022200            MOVE 'Y' TO WS-TRANIN-EOF
022300     END-EVALUATE .
022400 010-EXIT.
022500     EXIT.
022600
022700 100-PROCESS-TRANSACTION.
022800*                                                                 FNDM0001
022900*    ONLY A FAILED TRANSACTION THAT GOT PAST THE COUPON, FREEZE,  FNDM0001
023000*    OR ACCOUNTING STEP NEEDS COMPENSATING.  EVERYTHING ELSE IS   FNDM0001
023100*    COPIED THROUGH UNCHANGED.                                    FNDM0001
023200     MOVE 'N' TO WS-COUPON-USED-SW.
023300     IF TXN-COUPON-ID NOT = SPACES
023400         MOVE 'Y' TO WS-COUPON-USED-SW
023500     END-IF.
023600     IF TXN-ST-FAILED
023700         EVALUATE TRUE
023800            WHEN TXN-SAGA-ACCOUNTING-DONE
023900                 ADD 1 TO NUM-REQUIRING-COMPENSATION
024000                 PERFORM 200-COMPENSATE-ACCOUNTING THRU 200-EXIT
024100                 PERFORM 295-MARK-COMPENSATING
024200            WHEN TXN-SAGA-FREEZE-DONE
024300                 ADD 1 TO NUM-REQUIRING-COMPENSATION
024400                 PERFORM 210-COMPENSATE-FREEZE THRU 210-EXIT
024500                 PERFORM 295-MARK-COMPENSATING
024600            WHEN TXN-SAGA-COUPON-USED
024700                 ADD 1 TO NUM-REQUIRING-COMPENSATION
024800                 PERFORM 220-COMPENSATE-COUPON-ONLY THRU 220-EXIT
024900                 PERFORM 295-MARK-COMPENSATING
025000            WHEN OTHER
025100                 CONTINUE
025200         END-EVALUATE
025300     END-IF.
025400     PERFORM 299-WRITE-TRANSACTION-COPY.
025500     PERFORM 010-READ-TRANSACTION THRU 010-EXIT.
025600 100-EXIT.
025700     EXIT.
025800
025900 200-COMPENSATE-ACCOUNTING.
026000*                                                                 FNDM0001
026100*    SAGA STATE AC -- THE ACCOUNTING ENTRY WAS ALREADY POSTED     FNDM0001
026200*    BEFORE THE REQUEST FAILED DOWNSTREAM.  REVERSE IT FIRST,     FNDM0001
026300*    THEN RETURN THE COUPON IF ONE WAS USED -- REVERSE ORDER OF   FNDM0001
026400*    THE ORIGINAL STEPS.                                          FNDM0001
026500     MOVE 'R' TO CMP-ACTION.
026600     MOVE TXN-SERIAL-NUMBER TO CMP-REFERENCE-ID.
026700     PERFORM 290-WRITE-COMPENSATION-ORDER THRU 290-EXIT.
026800     ADD 1 TO NUM-REVERSAL-ORDERS.
026900     IF TXN-HAD-A-COUPON
027000         MOVE 'C' TO CMP-ACTION
027100         MOVE TXN-COUPON-ID TO CMP-REFERENCE-ID
027200         PERFORM 290-WRITE-COMPENSATION-ORDER THRU 290-EXIT
027300         ADD 1 TO NUM-COUPON-RETURN-ORDERS
027400     END-IF.
027500 200-EXIT.
027600     EXIT.
027700
027800 210-COMPENSATE-FREEZE.
027900*                                                                 FNDM0004
028000*    SAGA STATE FC -- THE AMOUNT WAS FROZEN BUT NEVER POSTED.     FNDM0004
028100*    UNFREEZE FIRST, THEN RETURN THE COUPON IF ONE WAS USED.      FNDM0004
028200     MOVE 'U' TO CMP-ACTION.
028300     MOVE TXN-SERIAL-NUMBER TO CMP-REFERENCE-ID.
028400     PERFORM 290-WRITE-COMPENSATION-ORDER THRU 290-EXIT.
028500     ADD 1 TO NUM-UNFREEZE-ORDERS.
028600     IF TXN-HAD-A-COUPON
028700         MOVE 'C' TO CMP-ACTION
028800         MOVE TXN-COUPON-ID TO CMP-REFERENCE-ID
028900         PERFORM 290-WRITE-COMPENSATION-ORDER THRU 290-EXIT
029000         ADD 1 TO NUM-COUPON-RETURN-ORDERS
029100     END-IF.
029200 210-EXIT.
029300     EXIT.
029400
029500 220-COMPENSATE-COUPON-ONLY.
029600*                                                                 FNDM0003
029700*    SAGA STATE CU -- THE COUPON WAS MARKED USED BUT NOTHING      FNDM0003
029800*    DOWNSTREAM OF THAT EVER HAPPENED.  RETURN THE COUPON ONLY.   FNDM0003
029900     MOVE 'C' TO CMP-ACTION.
030000     MOVE TXN-COUPON-ID TO CMP-REFERENCE-ID.
030100     PERFORM 290-WRITE-COMPENSATION-ORDER THRU 290-EXIT.
030200     ADD 1 TO NUM-COUPON-RETURN-ORDERS.
030300 220-EXIT.
030400     EXIT.
030500
030600 290-WRITE-COMPENSATION-ORDER.
030700     MOVE TXN-SERIAL-NUMBER   TO CMP-TXN-SERIAL-NUMBER.
030800     MOVE 'TRANSACTION FAILED - COMPENSATION' TO CMP-REASON.
030900     WRITE FND-COMPENSATION-RECORD.
031000     EVALUATE WS-COMP-STATUS
031100        WHEN '00'
031200             CONTINUE
031300        WHEN OTHER
031400            DISPLAY 'ERROR WRITING COMPENSATION RECORD.  RC: '
031500                         WS-COMP-STATUS
031600     END-EVALUATE.
031700     MOVE TXN-SERIAL-NUMBER   TO WS-REFERENCE-ID.
031800     MOVE CMP-ACTION          TO RPT-ORD-ACTION.
031900     MOVE CMP-REFERENCE-ID    TO RPT-ORD-REFERENCE.
032000     MOVE WS-REF-SEQUENCE     TO RPT-ORD-SEQUENCE.
032100     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL.
032200 290-EXIT.
032300     EXIT.
032400
032500 295-MARK-COMPENSATING.
032600     MOVE 'CP' TO TXN-SAGA-STATE.
032700
032800 299-WRITE-TRANSACTION-COPY.
032900     MOVE FND-TRANSACTION-RECORD TO FND-TRANSACTION-RECORD-OUT.
033000     WRITE FND-TRANSACTION-RECORD-OUT.
033100     EVALUATE WS-TRANOUT-STATUS
033200        WHEN '00'
033300             CONTINUE
033400        WHEN OTHER
033500            DISPLAY 'ERROR WRITING UPDATED TRANSACTION RECORD.  '
033600                    'RC: ' WS-TRANOUT-STATUS
033700     END-EVALUATE.
033800
033900 700-OPEN-FILES.
034000     OPEN INPUT    TRANSACTION-FILE
034100          OUTPUT   TRANSACTION-FILE-OUT
034200                   COMPENSATION-FILE
034300                   REPORT-FILE .
034400     IF WS-TRANIN-STATUS NOT = '00'
034500       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'
034600               WS-TRANIN-STATUS
034700       DISPLAY 'Terminating Program due to File Error'
034800       MOVE 16 TO RETURN-CODE
034900       MOVE 'Y' TO WS-TRANIN-EOF
035000     END-IF .
035100
035200 790-CLOSE-FILES.
035300     CLOSE TRANSACTION-FILE .
035400     CLOSE TRANSACTION-FILE-OUT .
035500     CLOSE COMPENSATION-FILE .
035600     CLOSE REPORT-FILE .
035700
035800 800-INIT-REPORT.
035900     MOVE CURRENT-YEAR   TO RPT-YY.
036000     MOVE CURRENT-MONTH  TO RPT-MM.
036100     MOVE CURRENT-DAY    TO RPT-DD.
036200     MOVE CURRENT-HOUR   TO RPT-HH.
036300     MOVE CURRENT-MINUTE TO RPT-MIN.
036400     MOVE CURRENT-SECOND TO RPT-SS.
036500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
036600
036700 850-REPORT-COMPENSATION-STATS.
036800     WRITE REPORT-RECORD FROM RPT-STATS-HDR AFTER 2.
036900     MOVE 'TRANSACTIONS READ'              TO RPT-STAT-LABEL.
037000     MOVE NUM-TRANSACTIONS-READ            TO RPT-STAT-COUNT.
037100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
037200     MOVE 'TRANSACTIONS REQUIRING COMPENSATION'
037300                 TO RPT-STAT-LABEL.
037400     MOVE NUM-REQUIRING-COMPENSATION       TO RPT-STAT-COUNT.
037500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
037600     MOVE 'REVERSAL ORDERS WRITTEN'        TO RPT-STAT-LABEL.
037700     MOVE NUM-REVERSAL-ORDERS              TO RPT-STAT-COUNT.
037800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
037900     MOVE 'UNFREEZE ORDERS WRITTEN'        TO RPT-STAT-LABEL.
038000     MOVE NUM-UNFREEZE-ORDERS              TO RPT-STAT-COUNT.
038100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
038200     MOVE 'COUPON-RETURN ORDERS WRITTEN'   TO RPT-STAT-LABEL.
038300     MOVE NUM-COUPON-RETURN-ORDERS         TO RPT-STAT-COUNT.
038400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
